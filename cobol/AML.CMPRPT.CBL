000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. AMLCMPRP.                                            
000300 AUTHOR. P. D. SIMUKONDE. MODIFIED BY T. L. CHANDA.               
000400 INSTALLATION. NATSAVE BANK - MIS DEPARTMENT.                     
000500 DATE-WRITTEN. 04/02/1994.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. CONFIDENTIAL - COMPLIANCE DEPARTMENT USE ONLY.         
000800***************************************************************** 
000900*  AMLCMPRP - AML COMPLIANCE SUMMARY REPORT                       
001000*  RUNS AFTER AMLTRNP.  RE-READS DISPOSN AND RAWTRAN FOR THE      
001100*  RUN TOTALS, SORTS SUSPCASE BY CHANNEL FOR THE BREAKDOWN        
001200*  SECTION, AND RELOADS WATCHLIST/EXEMPTION JUST TO COUNT THE     
001300*  ACTIVE ENTRIES FOR THE REPORT FOOTER STATISTICS.  WRITES       
001400*  ONE PRINT FILE, RPTFILE, FOR THE COMPLIANCE OFFICER.           
001500*-----------------------------------------------------------------
001600*  DATE     BY   REQUEST   DESCRIPTION                            
001700*  -------- ---- --------- ----------------------------------     
001800*  04/02/94 RKM  AML-0009  ORIGINAL REPORT - HEADER AND TOTALS.   
001900*  09/11/97 PDS  AML-0041  ADDED CHANNEL BREAKDOWN - SORTS        
002000*                          SUSPCASE BY CHANNEL FOR THE DETAIL.    
002100*  01/08/99 PDS  AML-0061  Y2K - RUN DATE NOW CARRIES FULL        
002200*                          4-DIGIT YEAR ON THE HEADER LINE.       
002300*  03/02/99 PDS  AML-0064  ADDED WATCHLIST/EXEMPTION STATS AND    
002400*                          THE FOOTER LINE.                       
002500*  05/14/03 TLC  AML-0119  ADDED RISK-LEVEL BUCKET COUNTS PER     
002600*                          COMPLIANCE REQUEST - EXAM FINDING.     
002700*  11/10/03 TLC  AML-0127  AML-0061 NEVER ACTUALLY WIDENED THE    
002800*                          DATE FIELD - WS-SYS-DATE WAS STILL     
002900*                          6-DIGIT AND THE HEADER STILL STRUNG A  
003000*                          2-DIGIT YEAR.  WS-SYS-DATE NOW 8-DIGIT 
003100*                          CCYYMMDD VIA ACCEPT FROM DATE YYYYMMDD,
003200*                          HEADER STRINGS THE REAL 4-DIGIT YEAR.  
003300*                          CAUGHT ON MIS AUDIT.                   
003400***************************************************************** 
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM                                           
003900     UPSI-0 ON STATUS IS AMLCMPRP-UPSI-0-ON                       
004000     UPSI-0 OFF STATUS IS AMLCMPRP-UPSI-0-OFF.                    
004100 INPUT-OUTPUT SECTION.                                            
004200 FILE-CONTROL.                                                    
004300     SELECT DISPOSN-FILE ASSIGN TO "DISPFILE"                     
004400         ORGANIZATION IS SEQUENTIAL                               
004500         FILE STATUS IS WS-FS-DISPOSN.                            
004600     SELECT RAWTRAN-FILE ASSIGN TO "RAWTFILE"                     
004700         ORGANIZATION IS SEQUENTIAL                               
004800         FILE STATUS IS WS-FS-RAWTRAN.                            
004900     SELECT EXEMPTION-FILE ASSIGN TO "EXMPFILE"                   
005000         ORGANIZATION IS SEQUENTIAL                               
005100         FILE STATUS IS WS-FS-EXEMPTION.                          
005200     SELECT WATCHLIST-FILE ASSIGN TO "WLSTFILE"                   
005300         ORGANIZATION IS SEQUENTIAL                               
005400         FILE STATUS IS WS-FS-WATCHLIST.                          
005500     SELECT SUSPCASE-FILE ASSIGN TO "SUSPFILE"                    
005600         ORGANIZATION IS SEQUENTIAL                               
005700         FILE STATUS IS WS-FS-SUSPCASE.                           
005800     SELECT SORT-WORK-FILE ASSIGN TO "SRTWORK".                   
005900     SELECT SUSPCASE-SORTED-FILE ASSIGN TO "SUSPSRTD"             
006000         ORGANIZATION IS SEQUENTIAL                               
006100         FILE STATUS IS WS-FS-SUSP-SRTD.                          
006200     SELECT SUSPCASE-REPORT-FILE ASSIGN TO "SUSPSRTD"             
006300         ORGANIZATION IS SEQUENTIAL                               
006400         FILE STATUS IS WS-FS-SUSP-RPT.                           
006500     SELECT RPTFILE ASSIGN TO "RPTFILE"                           
006600         ORGANIZATION IS SEQUENTIAL                               
006700         FILE STATUS IS WS-FS-RPTFILE.                            
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000 FD  DISPOSN-FILE                                                 
007100     RECORDING MODE IS F                                          
007200     LABEL RECORDS ARE STANDARD.                                  
007300     COPY AML.DSPREC.                                             
007400 FD  RAWTRAN-FILE                                                 
007500     RECORDING MODE IS F                                          
007600     LABEL RECORDS ARE STANDARD.                                  
007700     COPY AML.RAWREC.                                             
007800 FD  EXEMPTION-FILE                                               
007900     RECORDING MODE IS F                                          
008000     LABEL RECORDS ARE STANDARD.                                  
008100     COPY AML.EXMREC.                                             
008200 FD  WATCHLIST-FILE                                               
008300     RECORDING MODE IS F                                          
008400     LABEL RECORDS ARE STANDARD.                                  
008500     COPY AML.WLSREC.                                             
008600 FD  SUSPCASE-FILE                                                
008700     RECORDING MODE IS F                                          
008800     LABEL RECORDS ARE STANDARD.                                  
008900 01  SUSPCASE-SOURCE-RECORD        PIC X(290).                    
009000 SD  SORT-WORK-FILE.                                              
009100 01  SR-SORT-RECORD.                                              
009200     05  FILLER                   PIC X(132).                     
009300     05  SR-CHANNEL                PIC X(10).                     
009400     05  FILLER                   PIC X(148).                     
009500 FD  SUSPCASE-SORTED-FILE                                         
009600     RECORDING MODE IS F                                          
009700     LABEL RECORDS ARE STANDARD.                                  
009800 01  SUSPCASE-GIVING-RECORD        PIC X(290).                    
009900 FD  SUSPCASE-REPORT-FILE                                         
010000     RECORDING MODE IS F                                          
010100     LABEL RECORDS ARE STANDARD.                                  
010200     COPY AML.SUSREC.                                             
010300 FD  RPTFILE                                                      
010400     RECORDING MODE IS F                                          
010500     LABEL RECORDS ARE STANDARD.                                  
010600     COPY AML.RPTLIN.                                             
010700 WORKING-STORAGE SECTION.                                         
010800     COPY AML.TABLES.                                             
010900*-----------------------------------------------------------------
011000*    CHANNEL BREAKDOWN TABLE - BUILT UP WHILE SCANNING THE        
011100*    CHANNEL-SORTED SUSPCASE FILE, PRINTED AFTER THE TOTALS.      
011200 01  CHANNEL-TABLE.                                               
011300     05  CHN-TBL-COUNT             PIC S9(04) COMP VALUE ZERO.    
011400     05  CHN-TBL-ENTRY OCCURS 1 TO 10 TIMES                       
011500                       DEPENDING ON CHN-TBL-COUNT                 
011600                       INDEXED BY CHN-TBL-IDX.                    
011700         10  CHN-TBL-NAME              PIC X(10).                 
011800         10  CHN-TBL-CASE-COUNT        PIC S9(07) COMP.           
011900         10  CHN-TBL-AMOUNT            PIC S9(15)V9(02).          
012000 01  WS-FILE-STATUS-AREA.                                         
012100     05  WS-FS-DISPOSN             PIC X(02).                     
012200         88  FS-DISPOSN-OK             VALUE '00'.                
012300         88  FS-DISPOSN-EOF            VALUE '10'.                
012400     05  WS-FS-RAWTRAN             PIC X(02).                     
012500         88  FS-RAWTRAN-OK             VALUE '00'.                
012600         88  FS-RAWTRAN-EOF            VALUE '10'.                
012700     05  WS-FS-EXEMPTION           PIC X(02).                     
012800         88  FS-EXEMPTION-OK           VALUE '00'.                
012900         88  FS-EXEMPTION-EOF          VALUE '10'.                
013000     05  WS-FS-WATCHLIST           PIC X(02).                     
013100         88  FS-WATCHLIST-OK           VALUE '00'.                
013200         88  FS-WATCHLIST-EOF          VALUE '10'.                
013300     05  WS-FS-SUSPCASE            PIC X(02).                     
013400         88  FS-SUSPCASE-OK            VALUE '00'.                
013500     05  WS-FS-SUSP-SRTD           PIC X(02).                     
013600         88  FS-SUSP-SRTD-OK           VALUE '00'.                
013700     05  WS-FS-SUSP-RPT            PIC X(02).                     
013800         88  FS-SUSP-RPT-OK            VALUE '00'.                
013900         88  FS-SUSP-RPT-EOF           VALUE '10'.                
014000     05  WS-FS-RPTFILE             PIC X(02).                     
014100         88  FS-RPTFILE-OK             VALUE '00'.                
014200 01  WS-EOF-SWITCHES.                                             
014300     05  WS-EOF-DISPOSN-SW         PIC X(03) VALUE 'NO '.         
014400         88  EOF-DISPOSN               VALUE 'YES'.               
014500     05  WS-EOF-RAWTRAN-SW         PIC X(03) VALUE 'NO '.         
014600         88  EOF-RAWTRAN               VALUE 'YES'.               
014700     05  WS-EOF-EXEMPTION-SW       PIC X(03) VALUE 'NO '.         
014800         88  EOF-EXEMPTION             VALUE 'YES'.               
014900     05  WS-EOF-WATCHLIST-SW       PIC X(03) VALUE 'NO '.         
015000         88  EOF-WATCHLIST             VALUE 'YES'.               
015100     05  WS-EOF-SUSP-RPT-SW        PIC X(03) VALUE 'NO '.         
015200         88  EOF-SUSP-RPT              VALUE 'YES'.               
015300     05  WS-CHAN-FOUND-SW          PIC X(03) VALUE 'NO '.         
015400         88  WS-CHAN-IS-FOUND          VALUE 'YES'.               
015500     05  WS-KEYWORD-FOUND-SW       PIC X(03) VALUE 'NO '.         
015600         88  WS-KEYWORD-IS-FOUND       VALUE 'YES'.               
015700 01  WS-SYS-DATE-AREA.                                            
015800     05  WS-SYS-DATE               PIC 9(08).                     
015900     05  WS-SYS-DATE-BRK REDEFINES WS-SYS-DATE.                   
016000         10  WS-SYS-CCYY                PIC 9(04).                
016100         10  WS-SYS-MM                  PIC 9(02).                
016200         10  WS-SYS-DD                  PIC 9(02).                
016300 01  WS-SCAN-WORK.                                                
016400     05  WS-SCAN-TARGET            PIC X(120).                    
016500     05  WS-SCAN-POS               PIC S9(03) COMP.               
016600     05  WS-SCAN-LIMIT             PIC S9(03) COMP.               
016700 77  WS-TOTAL-TRANS               PIC S9(07) COMP VALUE ZERO.     
016800 77  WS-EXEMPTED-COUNT            PIC S9(07) COMP VALUE ZERO.     
016900 77  WS-SUSPICIOUS-COUNT          PIC S9(07) COMP VALUE ZERO.     
017000 77  WS-CLEARED-COUNT             PIC S9(07) COMP VALUE ZERO.     
017100 77  WS-HIGH-RISK-COUNT           PIC S9(07) COMP VALUE ZERO.     
017200 01  WS-STATS-AREA.                                               
017300     05  WS-LOW-COUNT              PIC S9(07) COMP VALUE ZERO.    
017400     05  WS-MEDIUM-COUNT           PIC S9(07) COMP VALUE ZERO.    
017500     05  WS-HIGH-COUNT             PIC S9(07) COMP VALUE ZERO.    
017600     05  WS-CRITICAL-COUNT         PIC S9(07) COMP VALUE ZERO.    
017700     05  WS-WATCHLIST-HIT-COUNT    PIC S9(07) COMP VALUE ZERO.    
017800     05  WS-ACTIVE-WATCH-COUNT     PIC S9(07) COMP VALUE ZERO.    
017900     05  WS-ACTIVE-EXMPT-COUNT     PIC S9(07) COMP VALUE ZERO.    
018000     05  WS-RISK-SCORE-SUM         PIC S9(09)V9(02) VALUE ZERO.   
018100     05  WS-AVG-RISK-SCORE         PIC 9(03)V9(02) VALUE ZERO.    
018200     05  WS-SUSPICIOUS-PCT         PIC 9(03)V9(02) VALUE ZERO.    
018300     05  WS-COMPLIANCE-RATE        PIC 9(03)V9(02) VALUE ZERO.    
018400     05  WS-TOTAL-AMOUNT           PIC S9(15)V9(02) VALUE ZERO.   
018500     05  WS-SUSPICIOUS-AMOUNT      PIC S9(15)V9(02) VALUE ZERO.   
018600     05  WS-CHANTOT-COUNT          PIC S9(07) COMP VALUE ZERO.    
018700     05  WS-CHANTOT-AMOUNT         PIC S9(15)V9(02) VALUE ZERO.   
018800 01  WS-PRINT-EDIT-AREA.                                          
018900     05  WS-COUNT-EDIT             PIC ZZZ,ZZ9.                   
019000     05  WS-AMOUNT-EDIT            PIC Z(13).99.                  
019100     05  WS-PAGE-NO                PIC S9(04) COMP VALUE 1.       
019200 PROCEDURE DIVISION.                                              
019300 0000-MAINLINE SECTION.                                           
019400     PERFORM 1000-LOAD-REFTABLES                                  
019500             THRU 1000-LOAD-REFTABLES-EXIT.                       
019600     PERFORM 2000-ACCUM-DISPOSN-STATS                             
019700             THRU 2000-ACCUM-DISPOSN-STATS-EXIT.                  
019800     PERFORM 2100-ACCUM-RAWTRAN-AMOUNT                            
019900             THRU 2100-ACCUM-RAWTRAN-AMOUNT-EXIT.                 
020000     PERFORM 2200-SORT-SUSPCASES                                  
020100             THRU 2200-SORT-SUSPCASES-EXIT.                       
020200     PERFORM 2300-SCAN-SUSPCASES                                  
020300             THRU 2300-SCAN-SUSPCASES-EXIT.                       
020400     PERFORM 2800-CALC-RATES THRU 2800-CALC-RATES-EXIT.           
020500     PERFORM 3000-PRINT-REPORT THRU 3000-PRINT-REPORT-EXIT.       
020600     STOP RUN.                                                    
020700*                                                                 
020800 1000-LOAD-REFTABLES.                                             
020900     PERFORM 1010-LOAD-EXEMPTIONS                                 
021000             THRU 1010-LOAD-EXEMPTIONS-EXIT.                      
021100     PERFORM 1020-LOAD-WATCHLIST                                  
021200             THRU 1020-LOAD-WATCHLIST-EXIT.                       
021300 1000-LOAD-REFTABLES-EXIT.                                        
021400     EXIT.                                                        
021500*                                                                 
021600 1010-LOAD-EXEMPTIONS.                                            
021700     OPEN INPUT EXEMPTION-FILE.                                   
021800     PERFORM 1011-READ-EXEMPTION                                  
021900             THRU 1011-READ-EXEMPTION-EXIT.                       
022000     PERFORM 1012-STORE-EXEMPTION                                 
022100             THRU 1012-STORE-EXEMPTION-EXIT                       
022200             UNTIL EOF-EXEMPTION.                                 
022300     CLOSE EXEMPTION-FILE.                                        
022400 1010-LOAD-EXEMPTIONS-EXIT.                                       
022500     EXIT.                                                        
022600*                                                                 
022700 1011-READ-EXEMPTION.                                             
022800     READ EXEMPTION-FILE                                          
022900         AT END                                                   
023000             SET EOF-EXEMPTION TO TRUE                            
023100     END-READ.                                                    
023200 1011-READ-EXEMPTION-EXIT.                                        
023300     EXIT.                                                        
023400*                                                                 
023500 1012-STORE-EXEMPTION.                                            
023600     ADD 1 TO EX-TBL-COUNT.                                       
023700     SET EX-TBL-IDX TO EX-TBL-COUNT.                              
023800     MOVE EX-ACCT-NO TO EX-TBL-ACCT-NO (EX-TBL-IDX).              
023900     MOVE EX-ACTIVE-FLAG                                          
024000                 TO EX-TBL-ACTIVE-FLAG (EX-TBL-IDX).              
024100     IF EX-IS-ACTIVE                                              
024200        ADD 1 TO WS-ACTIVE-EXMPT-COUNT                            
024300     END-IF.                                                      
024400     PERFORM 1011-READ-EXEMPTION                                  
024500             THRU 1011-READ-EXEMPTION-EXIT.                       
024600 1012-STORE-EXEMPTION-EXIT.                                       
024700     EXIT.                                                        
024800*                                                                 
024900 1020-LOAD-WATCHLIST.                                             
025000     OPEN INPUT WATCHLIST-FILE.                                   
025100     PERFORM 1021-READ-WATCHLIST                                  
025200             THRU 1021-READ-WATCHLIST-EXIT.                       
025300     PERFORM 1022-STORE-WATCHLIST                                 
025400             THRU 1022-STORE-WATCHLIST-EXIT                       
025500             UNTIL EOF-WATCHLIST.                                 
025600     CLOSE WATCHLIST-FILE.                                        
025700 1020-LOAD-WATCHLIST-EXIT.                                        
025800     EXIT.                                                        
025900*                                                                 
026000 1021-READ-WATCHLIST.                                             
026100     READ WATCHLIST-FILE                                          
026200         AT END                                                   
026300             SET EOF-WATCHLIST TO TRUE                            
026400     END-READ.                                                    
026500 1021-READ-WATCHLIST-EXIT.                                        
026600     EXIT.                                                        
026700*                                                                 
026800 1022-STORE-WATCHLIST.                                            
026900     IF WL-IS-ACTIVE                                              
027000        ADD 1 TO WS-ACTIVE-WATCH-COUNT                            
027100     END-IF.                                                      
027200     PERFORM 1021-READ-WATCHLIST                                  
027300             THRU 1021-READ-WATCHLIST-EXIT.                       
027400 1022-STORE-WATCHLIST-EXIT.                                       
027500     EXIT.                                                        
027600*                                                                 
027700 2000-ACCUM-DISPOSN-STATS.                                        
027800     OPEN INPUT DISPOSN-FILE.                                     
027900     PERFORM 2010-READ-DISPOSN                                    
028000             THRU 2010-READ-DISPOSN-EXIT.                         
028100     PERFORM 2020-TALLY-DISPOSN                                   
028200             THRU 2020-TALLY-DISPOSN-EXIT                         
028300             UNTIL EOF-DISPOSN.                                   
028400     CLOSE DISPOSN-FILE.                                          
028500 2000-ACCUM-DISPOSN-STATS-EXIT.                                   
028600     EXIT.                                                        
028700*                                                                 
028800 2010-READ-DISPOSN.                                               
028900     READ DISPOSN-FILE                                            
029000         AT END                                                   
029100             SET EOF-DISPOSN TO TRUE                              
029200     END-READ.                                                    
029300 2010-READ-DISPOSN-EXIT.                                          
029400     EXIT.                                                        
029500*                                                                 
029600 2020-TALLY-DISPOSN.                                              
029700     ADD 1 TO WS-TOTAL-TRANS.                                     
029800     IF DP-IS-EXEMPTED                                            
029900        ADD 1 TO WS-EXEMPTED-COUNT                                
030000     ELSE                                                         
030100        IF DP-IS-SUSPICIOUS                                       
030200           ADD 1 TO WS-SUSPICIOUS-COUNT                           
030300           ADD DP-RISK-SCORE TO WS-RISK-SCORE-SUM                 
030400           IF DP-RISK-SCORE >= 70.00                              
030500              ADD 1 TO WS-HIGH-RISK-COUNT                         
030600           END-IF                                                 
030700        ELSE                                                      
030800           ADD 1 TO WS-CLEARED-COUNT                              
030900        END-IF                                                    
031000        PERFORM 2030-TALLY-RISK-LEVEL                             
031100                THRU 2030-TALLY-RISK-LEVEL-EXIT                   
031200     END-IF.                                                      
031300     PERFORM 2010-READ-DISPOSN                                    
031400             THRU 2010-READ-DISPOSN-EXIT.                         
031500 2020-TALLY-DISPOSN-EXIT.                                         
031600     EXIT.                                                        
031700*                                                                 
031800 2030-TALLY-RISK-LEVEL.                                           
031900     IF DP-RISK-LEVEL = 'LOW'                                     
032000        ADD 1 TO WS-LOW-COUNT                                     
032100     ELSE                                                         
032200        IF DP-RISK-LEVEL = 'MEDIUM'                               
032300           ADD 1 TO WS-MEDIUM-COUNT                               
032400        ELSE                                                      
032500           IF DP-RISK-LEVEL = 'HIGH'                              
032600              ADD 1 TO WS-HIGH-COUNT                              
032700           ELSE                                                   
032800              IF DP-RISK-LEVEL = 'CRITICAL'                       
032900                 ADD 1 TO WS-CRITICAL-COUNT                       
033000              END-IF                                              
033100           END-IF                                                 
033200        END-IF                                                    
033300     END-IF.                                                      
033400 2030-TALLY-RISK-LEVEL-EXIT.                                      
033500     EXIT.                                                        
033600*                                                                 
033700 2100-ACCUM-RAWTRAN-AMOUNT.                                       
033800     OPEN INPUT RAWTRAN-FILE.                                     
033900     PERFORM 2110-READ-RAWTRAN                                    
034000             THRU 2110-READ-RAWTRAN-EXIT.                         
034100     PERFORM 2120-TALLY-RAWTRAN                                   
034200             THRU 2120-TALLY-RAWTRAN-EXIT                         
034300             UNTIL EOF-RAWTRAN.                                   
034400     CLOSE RAWTRAN-FILE.                                          
034500 2100-ACCUM-RAWTRAN-AMOUNT-EXIT.                                  
034600     EXIT.                                                        
034700*                                                                 
034800 2110-READ-RAWTRAN.                                               
034900     READ RAWTRAN-FILE                                            
035000         AT END                                                   
035100             SET EOF-RAWTRAN TO TRUE                              
035200     END-READ.                                                    
035300 2110-READ-RAWTRAN-EXIT.                                          
035400     EXIT.                                                        
035500*                                                                 
035600 2120-TALLY-RAWTRAN.                                              
035700     ADD RT-TRAN-AMT TO WS-TOTAL-AMOUNT.                          
035800     PERFORM 2110-READ-RAWTRAN                                    
035900             THRU 2110-READ-RAWTRAN-EXIT.                         
036000 2120-TALLY-RAWTRAN-EXIT.                                         
036100     EXIT.                                                        
036200*                                                                 
036300 2200-SORT-SUSPCASES.                                             
036400     SORT SORT-WORK-FILE                                          
036500         ON ASCENDING KEY SR-CHANNEL                              
036600         USING SUSPCASE-FILE                                      
036700         GIVING SUSPCASE-SORTED-FILE.                             
036800 2200-SORT-SUSPCASES-EXIT.                                        
036900     EXIT.                                                        
037000*                                                                 
037100 2300-SCAN-SUSPCASES.                                             
037200     OPEN INPUT SUSPCASE-REPORT-FILE.                             
037300     PERFORM 2310-READ-SUSPCASE                                   
037400             THRU 2310-READ-SUSPCASE-EXIT.                        
037500     PERFORM 2320-TALLY-SUSPCASE                                  
037600             THRU 2320-TALLY-SUSPCASE-EXIT                        
037700             UNTIL EOF-SUSP-RPT.                                  
037800     CLOSE SUSPCASE-REPORT-FILE.                                  
037900 2300-SCAN-SUSPCASES-EXIT.                                        
038000     EXIT.                                                        
038100*                                                                 
038200 2310-READ-SUSPCASE.                                              
038300     READ SUSPCASE-REPORT-FILE                                    
038400         AT END                                                   
038500             SET EOF-SUSP-RPT TO TRUE                             
038600     END-READ.                                                    
038700 2310-READ-SUSPCASE-EXIT.                                         
038800     EXIT.                                                        
038900*                                                                 
039000 2320-TALLY-SUSPCASE.                                             
039100     MOVE 'NO ' TO WS-CHAN-FOUND-SW.                              
039200     SET CHN-TBL-IDX TO 1.                                        
039300     IF CHN-TBL-COUNT > ZERO                                      
039400        SEARCH CHN-TBL-ENTRY                                      
039500            AT END                                                
039600                CONTINUE                                          
039700            WHEN CHN-TBL-NAME (CHN-TBL-IDX) = SC-CHANNEL          
039800                SET WS-CHAN-IS-FOUND TO TRUE                      
039900        END-SEARCH                                                
040000     END-IF.                                                      
040100     IF NOT WS-CHAN-IS-FOUND                                      
040200        ADD 1 TO CHN-TBL-COUNT                                    
040300        SET CHN-TBL-IDX TO CHN-TBL-COUNT                          
040400        MOVE SC-CHANNEL TO CHN-TBL-NAME (CHN-TBL-IDX)             
040500        MOVE ZERO TO CHN-TBL-CASE-COUNT (CHN-TBL-IDX)             
040600        MOVE ZERO TO CHN-TBL-AMOUNT (CHN-TBL-IDX)                 
040700     END-IF.                                                      
040800     ADD 1 TO CHN-TBL-CASE-COUNT (CHN-TBL-IDX).                   
040900     ADD SC-AMOUNT TO CHN-TBL-AMOUNT (CHN-TBL-IDX).               
041000     ADD SC-AMOUNT TO WS-SUSPICIOUS-AMOUNT.                       
041100     MOVE SC-FLAG-REASON TO WS-SCAN-TARGET.                       
041200     PERFORM 2330-SCAN-FOR-WATCHLIST                              
041300             THRU 2330-SCAN-FOR-WATCHLIST-EXIT.                   
041400     PERFORM 2310-READ-SUSPCASE                                   
041500             THRU 2310-READ-SUSPCASE-EXIT.                        
041600 2320-TALLY-SUSPCASE-EXIT.                                        
041700     EXIT.                                                        
041800*                                                                 
041900 2330-SCAN-FOR-WATCHLIST.                                         
042000     MOVE 'NO ' TO WS-KEYWORD-FOUND-SW.                           
042100     MOVE 111 TO WS-SCAN-LIMIT.                                   
042200     PERFORM 2335-TEST-ONE-POSITION                               
042300             THRU 2335-TEST-ONE-POSITION-EXIT                     
042400             VARYING WS-SCAN-POS FROM 1 BY 1                      
042500             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    
042600                OR WS-KEYWORD-IS-FOUND.                           
042700     IF WS-KEYWORD-IS-FOUND                                       
042800        ADD 1 TO WS-WATCHLIST-HIT-COUNT                           
042900     END-IF.                                                      
043000 2330-SCAN-FOR-WATCHLIST-EXIT.                                    
043100     EXIT.                                                        
043200*                                                                 
043300 2335-TEST-ONE-POSITION.                                          
043400     IF WS-SCAN-TARGET (WS-SCAN-POS : 10) = 'WATCHLIST:'          
043500        SET WS-KEYWORD-IS-FOUND TO TRUE                           
043600     END-IF.                                                      
043700 2335-TEST-ONE-POSITION-EXIT.                                     
043800     EXIT.                                                        
043900*                                                                 
044000 2800-CALC-RATES.                                                 
044100     IF WS-TOTAL-TRANS = ZERO                                     
044200        MOVE ZERO TO WS-SUSPICIOUS-PCT                            
044300        MOVE 100.00 TO WS-COMPLIANCE-RATE                         
044400     ELSE                                                         
044500        COMPUTE WS-SUSPICIOUS-PCT ROUNDED =                       
044600              (WS-SUSPICIOUS-COUNT / WS-TOTAL-TRANS) * 100        
044700        COMPUTE WS-COMPLIANCE-RATE ROUNDED =                      
044800              (1 - (WS-SUSPICIOUS-COUNT / WS-TOTAL-TRANS)) * 100  
044900     END-IF.                                                      
045000     IF WS-SUSPICIOUS-COUNT = ZERO                                
045100        MOVE ZERO TO WS-AVG-RISK-SCORE                            
045200     ELSE                                                         
045300        COMPUTE WS-AVG-RISK-SCORE ROUNDED =                       
045400              WS-RISK-SCORE-SUM / WS-SUSPICIOUS-COUNT             
045500     END-IF.                                                      
045600 2800-CALC-RATES-EXIT.                                            
045700     EXIT.                                                        
045800*                                                                 
045900 3000-PRINT-REPORT.                                               
046000     OPEN OUTPUT RPTFILE.                                         
046100     PERFORM 3100-PRINT-HEADER                                    
046200             THRU 3100-PRINT-HEADER-EXIT.                         
046300     PERFORM 3200-PRINT-RUN-TOTALS                                
046400             THRU 3200-PRINT-RUN-TOTALS-EXIT.                     
046500     PERFORM 3300-PRINT-CHANNELS                                  
046600             THRU 3300-PRINT-CHANNELS-EXIT.                       
046700     PERFORM 3400-PRINT-RISK-LEVELS                               
046800             THRU 3400-PRINT-RISK-LEVELS-EXIT.                    
046900     PERFORM 3500-PRINT-FOOTER                                    
047000             THRU 3500-PRINT-FOOTER-EXIT.                         
047100     CLOSE RPTFILE.                                               
047200 3000-PRINT-REPORT-EXIT.                                          
047300     EXIT.                                                        
047400*                                                                 
047500 3100-PRINT-HEADER.                                               
047600     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       
047700     MOVE SPACES TO RPT-PRINT-LINE.                               
047800     MOVE 'NATSAVE BANK        ' TO RL-HDR-ORG-NAME.              
047900     MOVE 'AML COMPLIANCE SUMMARY REPORT ' TO RL-HDR-TITLE.       
048000     MOVE 'DATE:' TO RL-HDR-DATE-LIT.                             
048100     STRING WS-SYS-MM DELIMITED BY SIZE                           
048200            '/' DELIMITED BY SIZE                                 
048300            WS-SYS-DD DELIMITED BY SIZE                           
048400            '/' DELIMITED BY SIZE                                 
048500            WS-SYS-CCYY DELIMITED BY SIZE                         
048600            INTO RL-HDR-RUN-DATE.                                 
048700     MOVE 'PAGE:' TO RL-HDR-PAGE-LIT.                             
048800     MOVE WS-PAGE-NO TO RL-HDR-PAGE-NO.                           
048900     WRITE RPT-PRINT-LINE.                                        
049000 3100-PRINT-HEADER-EXIT.                                          
049100     EXIT.                                                        
049200*                                                                 
049300 3200-PRINT-RUN-TOTALS.                                           
049400     MOVE SPACES TO RPT-PRINT-LINE.                               
049500     MOVE 'TRANSACTIONS READ' TO RL-TOT-LABEL.                    
049600     MOVE WS-TOTAL-TRANS TO RL-TOT-VALUE.                         
049700     WRITE RPT-PRINT-LINE.                                        
049800     MOVE SPACES TO RPT-PRINT-LINE.                               
049900     MOVE 'EXEMPTED TRANSACTIONS' TO RL-TOT-LABEL.                
050000     MOVE WS-EXEMPTED-COUNT TO RL-TOT-VALUE.                      
050100     WRITE RPT-PRINT-LINE.                                        
050200     MOVE SPACES TO RPT-PRINT-LINE.                               
050300     MOVE 'CLEARED TRANSACTIONS' TO RL-TOT-LABEL.                 
050400     MOVE WS-CLEARED-COUNT TO RL-TOT-VALUE.                       
050500     WRITE RPT-PRINT-LINE.                                        
050600     MOVE SPACES TO RPT-PRINT-LINE.                               
050700     MOVE 'SUSPICIOUS CASES RAISED' TO RL-TOT-LABEL.              
050800     MOVE WS-SUSPICIOUS-COUNT TO RL-TOT-VALUE.                    
050900     WRITE RPT-PRINT-LINE.                                        
051000     MOVE SPACES TO RPT-PRINT-LINE.                               
051100     MOVE 'TOTAL AMOUNT PROCESSED' TO RL-TOT-LABEL.               
051200     MOVE WS-TOTAL-AMOUNT TO RL-TOT-VALUE.                        
051300     WRITE RPT-PRINT-LINE.                                        
051400     MOVE SPACES TO RPT-PRINT-LINE.                               
051500     MOVE 'SUSPICIOUS AMOUNT' TO RL-TOT-LABEL.                    
051600     MOVE WS-SUSPICIOUS-AMOUNT TO RL-TOT-VALUE.                   
051700     WRITE RPT-PRINT-LINE.                                        
051800     MOVE SPACES TO RPT-PRINT-LINE.                               
051900     MOVE 'SUSPICIOUS RATE (PCT)' TO RL-TOT-LABEL.                
052000     MOVE WS-SUSPICIOUS-PCT TO RL-TOT-VALUE.                      
052100     WRITE RPT-PRINT-LINE.                                        
052200     MOVE SPACES TO RPT-PRINT-LINE.                               
052300     MOVE 'COMPLIANCE RATE (PCT)' TO RL-TOT-LABEL.                
052400     MOVE WS-COMPLIANCE-RATE TO RL-TOT-VALUE.                     
052500     WRITE RPT-PRINT-LINE.                                        
052600     MOVE SPACES TO RPT-PRINT-LINE.                               
052700     MOVE 'AVERAGE RISK SCORE - SUSPICIOUS' TO RL-TOT-LABEL.      
052800     MOVE WS-AVG-RISK-SCORE TO RL-TOT-VALUE.                      
052900     WRITE RPT-PRINT-LINE.                                        
053000     MOVE SPACES TO RPT-PRINT-LINE.                               
053100     MOVE 'HIGH-RISK CASES (SCORE 70+)' TO RL-TOT-LABEL.          
053200     MOVE WS-HIGH-RISK-COUNT TO RL-TOT-VALUE.                     
053300     WRITE RPT-PRINT-LINE.                                        
053400 3200-PRINT-RUN-TOTALS-EXIT.                                      
053500     EXIT.                                                        
053600*                                                                 
053700 3300-PRINT-CHANNELS.                                             
053800     IF CHN-TBL-COUNT > ZERO                                      
053900        PERFORM 3310-PRINT-ONE-CHANNEL                            
054000                THRU 3310-PRINT-ONE-CHANNEL-EXIT                  
054100                VARYING CHN-TBL-IDX FROM 1 BY 1                   
054200                UNTIL CHN-TBL-IDX > CHN-TBL-COUNT                 
054300        PERFORM 3320-PRINT-CHANNEL-TOTAL                          
054400                THRU 3320-PRINT-CHANNEL-TOTAL-EXIT                
054500     END-IF.                                                      
054600 3300-PRINT-CHANNELS-EXIT.                                        
054700     EXIT.                                                        
054800*                                                                 
054900 3310-PRINT-ONE-CHANNEL.                                          
055000     MOVE SPACES TO RPT-PRINT-LINE.                               
055100     MOVE CHN-TBL-NAME (CHN-TBL-IDX) TO RL-CHN-NAME.              
055200     MOVE CHN-TBL-CASE-COUNT (CHN-TBL-IDX) TO RL-CHN-COUNT.       
055300     MOVE CHN-TBL-AMOUNT (CHN-TBL-IDX) TO RL-CHN-AMOUNT.          
055400     WRITE RPT-PRINT-LINE.                                        
055500     ADD CHN-TBL-CASE-COUNT (CHN-TBL-IDX) TO WS-CHANTOT-COUNT.    
055600     ADD CHN-TBL-AMOUNT (CHN-TBL-IDX) TO WS-CHANTOT-AMOUNT.       
055700 3310-PRINT-ONE-CHANNEL-EXIT.                                     
055800     EXIT.                                                        
055900*                                                                 
056000 3320-PRINT-CHANNEL-TOTAL.                                        
056100     MOVE SPACES TO RPT-PRINT-LINE.                               
056200     MOVE 'TOTAL' TO RL-CHN-NAME.                                 
056300     MOVE WS-CHANTOT-COUNT TO RL-CHN-COUNT.                       
056400     MOVE WS-CHANTOT-AMOUNT TO RL-CHN-AMOUNT.                     
056500     WRITE RPT-PRINT-LINE.                                        
056600 3320-PRINT-CHANNEL-TOTAL-EXIT.                                   
056700     EXIT.                                                        
056800*                                                                 
056900 3400-PRINT-RISK-LEVELS.                                          
057000     MOVE SPACES TO RPT-PRINT-LINE.                               
057100     MOVE 'LOW' TO RL-LVL-NAME.                                   
057200     MOVE WS-LOW-COUNT TO RL-LVL-COUNT.                           
057300     WRITE RPT-PRINT-LINE.                                        
057400     MOVE SPACES TO RPT-PRINT-LINE.                               
057500     MOVE 'MEDIUM' TO RL-LVL-NAME.                                
057600     MOVE WS-MEDIUM-COUNT TO RL-LVL-COUNT.                        
057700     WRITE RPT-PRINT-LINE.                                        
057800     MOVE SPACES TO RPT-PRINT-LINE.                               
057900     MOVE 'HIGH' TO RL-LVL-NAME.                                  
058000     MOVE WS-HIGH-COUNT TO RL-LVL-COUNT.                          
058100     WRITE RPT-PRINT-LINE.                                        
058200     MOVE SPACES TO RPT-PRINT-LINE.                               
058300     MOVE 'CRITICAL' TO RL-LVL-NAME.                              
058400     MOVE WS-CRITICAL-COUNT TO RL-LVL-COUNT.                      
058500     WRITE RPT-PRINT-LINE.                                        
058600 3400-PRINT-RISK-LEVELS-EXIT.                                     
058700     EXIT.                                                        
058800*                                                                 
058900 3500-PRINT-FOOTER.                                               
059000     MOVE SPACES TO RPT-PRINT-LINE.                               
059100     MOVE 'ACTIVE WATCHLIST ENTRIES' TO RL-TOT-LABEL.             
059200     MOVE WS-ACTIVE-WATCH-COUNT TO RL-TOT-VALUE.                  
059300     WRITE RPT-PRINT-LINE.                                        
059400     MOVE SPACES TO RPT-PRINT-LINE.                               
059500     MOVE 'ACTIVE EXEMPTION ENTRIES' TO RL-TOT-LABEL.             
059600     MOVE WS-ACTIVE-EXMPT-COUNT TO RL-TOT-VALUE.                  
059700     WRITE RPT-PRINT-LINE.                                        
059800     MOVE SPACES TO RPT-PRINT-LINE.                               
059900     MOVE 'END OF REPORT' TO RL-FTR-TEXT.                         
060000     WRITE RPT-PRINT-LINE.                                        
060100 3500-PRINT-FOOTER-EXIT.                                          
060200     EXIT.                                                        


