000100***************************************************************** 
000200*  AML.DSPREC  -  PER-TRANSACTION DISPOSITION RECORD              
000300*  ONE ENTRY WRITTEN FOR EVERY TRANSACTION READ BY AMLTRNP -      
000400*  EXEMPTED, SUSPICIOUS, OR CLEARED.  AMLCMPRP RE-READS THIS      
000500*  FILE TO GET THE RUN TOTALS FOR THE COMPLIANCE SUMMARY REPORT.  
000600*-----------------------------------------------------------------
000700*  DATE     BY   REQUEST   DESCRIPTION                            
000800*  -------- ---- --------- ----------------------------------     
000900*  03/28/94 RKM  AML-0008  ORIGINAL LAYOUT.                       
001000***************************************************************** 
001100 01  DISPOSITION-RECORD.                                          
001200     05  DP-TRAN-ID                    PIC X(20).                 
001300     05  DP-ACCT-NO                    PIC X(20).                 
001400     05  DP-DISPOSITION                PIC X(10).                 
001500         88  DP-IS-EXEMPTED                 VALUE 'EXEMPTED'.     
001600         88  DP-IS-SUSPICIOUS               VALUE 'SUSPICIOUS'.   
001700         88  DP-IS-CLEARED                  VALUE 'CLEARED'.      
001800     05  DP-RISK-SCORE                 PIC 9(03)V9(02).           
001900     05  DP-RISK-LEVEL                 PIC X(08).                 
002000     05  DP-FLAG-REASON                PIC X(120).                
002100     05  FILLER                        PIC X(07).                 

