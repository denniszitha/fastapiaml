000100***************************************************************** 
000200*  AML.EXMREC  -  ACCOUNT EXEMPTION TABLE RECORD                  
000300*  REFERENCE FILE LOADED ENTIRELY INTO WORKING STORAGE AT THE     
000400*  START OF AMLTRNP AND AMLCMPRP - SEE AML.TABLES COPYBOOK.       
000500*  AN EXEMPT ACCOUNT IS SKIPPED BEFORE SCORING, PROFILING OR      
000600*  CASE CREATION EVER SEE THE TRANSACTION.                        
000700*-----------------------------------------------------------------
000800*  DATE     BY   REQUEST   DESCRIPTION                            
000900*  -------- ---- --------- ----------------------------------     
001000*  03/11/94 RKM  AML-0002  ORIGINAL LAYOUT.                       
001100*  11/02/96 PDS  AML-0021  ADDED EX-EXPIRY-DATE, ACCOUNTS WERE    
001200*                          STAYING EXEMPT FOREVER.                
001300***************************************************************** 
001400 01  EXEMPTION-RECORD.                                            
001500     05  EX-ACCT-NO                    PIC X(20).                 
001600     05  EX-ACTIVE-FLAG                PIC X(01).                 
001700         88  EX-IS-ACTIVE                  VALUE 'Y'.             
001800     05  EX-EXPIRY-DATE.                                          
001900         10  EX-EXPIRY-YYYY-DTE.                                  
002000             15  EX-EXPIRY-CC-DTE       PIC 9(02).                
002100             15  EX-EXPIRY-YY-DTE       PIC 9(02).                
002200         10  EX-EXPIRY-MM-DTE           PIC 9(02).                
002300         10  EX-EXPIRY-DD-DTE           PIC 9(02).                
002400     05  EX-EXPIRY-DATE-NUMERIC REDEFINES EX-EXPIRY-DATE          
002500                                        PIC 9(08).                
002600     05  EX-REASON                     PIC X(40).                 
002700     05  FILLER                        PIC X(01).                 

