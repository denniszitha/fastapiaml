000100***************************************************************** 
000200*  AML.LMTREC  -  CHANNEL/TYPE TRANSACTION LIMIT TABLE RECORD     
000300*  REFERENCE FILE LOADED INTO WORKING STORAGE - SEE AML.TABLES.   
000400*  KEYED ON CHANNEL (CASH/TRANSFER/CLEARING/DEFAULT) PLUS THE     
000500*  DEBIT/CREDIT TYPE.  AMLTRNP FALLS BACK TO THE DEFAULT CHANNEL  
000600*  ROW WHEN NO EXACT CHANNEL MATCH IS ACTIVE.                     
000700*-----------------------------------------------------------------
000800*  DATE     BY   REQUEST   DESCRIPTION                            
000900*  -------- ---- --------- ----------------------------------     
001000*  03/14/94 RKM  AML-0004  ORIGINAL LAYOUT.                       
001100*  07/30/98 PDS  AML-0048  ADDED LM-FLAG-REASON SO THE LIMIT      
001200*                          ROW CAN CARRY ITS OWN CASE TEXT.       
001300***************************************************************** 
001400 01  LIMIT-RECORD.                                                
001500     05  LM-CHANNEL                    PIC X(10).                 
001600         88  LM-CHANNEL-CASH                VALUE 'CASH'.         
001700         88  LM-CHANNEL-TRANSFER             VALUE 'TRANSFER'.    
001800         88  LM-CHANNEL-CLEARING            VALUE 'CLEARING'.     
001900         88  LM-CHANNEL-DEFAULT             VALUE 'DEFAULT'.      
002000     05  LM-TYPE                       PIC X(02).                 
002100         88  LM-TYPE-DEBIT                  VALUE 'DR'.           
002200         88  LM-TYPE-CREDIT                 VALUE 'CR'.           
002300     05  LM-ACTIVE-FLAG                PIC X(01).                 
002400         88  LM-IS-ACTIVE                   VALUE 'Y'.            
002500     05  LM-LIMIT-AMT                  PIC S9(13)V9(02).          
002600     05  LM-FLAG-REASON                PIC X(60).                 
002700     05  FILLER                        PIC X(02).                 

