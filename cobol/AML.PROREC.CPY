000100***************************************************************** 
000200*  AML.PROREC  -  CUSTOMER RISK PROFILE MASTER RECORD             
000300*  ONE ENTRY PER ACCOUNT EVER SEEN BY THE MONITORING BATCH.       
000400*  REWRITTEN EACH RUN BY AMLTRNP AS TRANSACTIONS ARE PROCESSED -  
000500*  CARRIES THE LATEST SCORE/LEVEL AND THE RUNNING ACTIVITY        
000600*  TOTALS USED TO SPOT A PATTERN ACROSS MULTIPLE TRANSACTIONS.    
000700*-----------------------------------------------------------------
000800*  DATE     BY   REQUEST   DESCRIPTION                            
000900*  -------- ---- --------- ----------------------------------     
001000*  03/18/94 RKM  AML-0005  ORIGINAL LAYOUT.                       
001100*  02/02/96 PDS  AML-0019  ADDED PF-TRAN-COUNT, PF-TOTAL-AMT FOR  
001200*                          THE CUMULATIVE ACTIVITY PICTURE.       
001300*  01/08/99 PDS  AML-0061  Y2K - PF-LAST-TRAN-DATE CONFIRMED      
001400*                          FULL 4-DIGIT CENTURY/YEAR.             
001500***************************************************************** 
001600 01  PROFILE-RECORD.                                              
001700     05  PF-ACCT-NO                    PIC X(20).                 
001800     05  PF-ACCT-NAME                  PIC X(40).                 
001900     05  PF-RISK-SCORE                 PIC 9(03)V9(02).           
002000     05  PF-RISK-LEVEL                 PIC X(08).                 
002100         88  PF-LEVEL-LOW                   VALUE 'LOW'.          
002200         88  PF-LEVEL-MEDIUM                VALUE 'MEDIUM'.       
002300         88  PF-LEVEL-HIGH                  VALUE 'HIGH'.         
002400         88  PF-LEVEL-CRITICAL              VALUE 'CRITICAL'.     
002500     05  PF-LAST-TRAN-ID                PIC X(20).                
002600     05  PF-LAST-TRAN-DATE.                                       
002700         10  PF-LAST-TRAN-YYYY-DTE.                               
002800             15  PF-LAST-TRAN-CC-DTE    PIC 9(02).                
002900             15  PF-LAST-TRAN-YY-DTE    PIC 9(02).                
003000         10  PF-LAST-TRAN-MM-DTE        PIC 9(02).                
003100         10  PF-LAST-TRAN-DD-DTE        PIC 9(02).                
003200     05  PF-LAST-TRAN-DATE-NUM REDEFINES PF-LAST-TRAN-DATE        
003300                                        PIC 9(08).                
003400     05  PF-TRAN-COUNT                 PIC 9(07).                 
003500     05  PF-TOTAL-AMT                  PIC S9(15)V9(02).          
003600     05  FILLER                        PIC X(05).                 

