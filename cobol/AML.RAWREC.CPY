000100***************************************************************** 
000200*  AML.RAWREC  -  RAW TRANSACTION AUDIT LOG RECORD                
000300*  ONE ENTRY FOR EVERY NON-EXEMPT TRANSACTION THAT WAS RUN        
000400*  THROUGH THE RISK SCORING ENGINE, REGARDLESS OF WHETHER IT      
000500*  ENDED UP SUSPICIOUS.  COMPLIANCE'S AUDIT TRAIL OF WHAT THE     
000600*  BATCH ACTUALLY SCORED.                                         
000700*-----------------------------------------------------------------
000800*  DATE     BY   REQUEST   DESCRIPTION                            
000900*  -------- ---- --------- ----------------------------------     
001000*  03/21/94 RKM  AML-0006  ORIGINAL LAYOUT.                       
001100*  05/15/97 PDS  AML-0037  ADDED RT-CHANNEL SO AUDIT SHOWS THE    
001200*                          DERIVED CHANNEL, NOT JUST THE AMOUNT.  
001300***************************************************************** 
001400 01  RAWTRAN-RECORD.                                              
001500     05  RT-ACCT-NO                    PIC X(20).                 
001600     05  RT-ACCT-NAME                  PIC X(40).                 
001700     05  RT-TRAN-ID                    PIC X(20).                 
001800     05  RT-TRAN-DATE.                                            
001900         10  RT-TRAN-YYYY-DTE.                                    
002000             15  RT-TRAN-CC-DTE         PIC 9(02).                
002100             15  RT-TRAN-YY-DTE         PIC 9(02).                
002200         10  RT-TRAN-MM-DTE             PIC 9(02).                
002300         10  RT-TRAN-DD-DTE             PIC 9(02).                
002400     05  RT-TRAN-DATE-NUM REDEFINES RT-TRAN-DATE                  
002500                                        PIC 9(08).                
002600     05  RT-DR-CR-INDICATOR             PIC X(02).                
002700     05  RT-TRAN-AMT                    PIC S9(13)V9(02).         
002800     05  RT-CHANNEL                     PIC X(10).                
002900     05  RT-RISK-SCORE                  PIC 9(03)V9(02).          
003000     05  RT-RISK-LEVEL                  PIC X(08).                
003100     05  FILLER                         PIC X(02).                

