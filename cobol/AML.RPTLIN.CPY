000100***************************************************************** 
000200*  AML.RPTLIN  -  COMPLIANCE SUMMARY REPORT PRINT-LINE LAYOUTS    
000300*  ONE PHYSICAL 133-BYTE PRINT AREA CARRYING FIVE LOGICAL LINE    
000400*  LAYOUTS, SELECTED BY WHICH GROUP AMLCMPRP BUILDS BEFORE THE    
000500*  WRITE TO RPTFILE - PAGE HEADER, RUN-TOTALS DETAIL, CHANNEL     
000600*  BREAKDOWN DETAIL, RISK-LEVEL DETAIL, AND THE FOOTER LINE.      
000700*-----------------------------------------------------------------
000800*  DATE     BY   REQUEST   DESCRIPTION                            
000900*  -------- ---- --------- ----------------------------------     
001000*  04/02/94 RKM  AML-0009  ORIGINAL LAYOUT, HEADER/TOTALS ONLY.   
001100*  09/11/97 PDS  AML-0041  ADDED CHANNEL AND RISK-LEVEL DETAIL    
001200*                          AREAS FOR THE BREAKDOWN SECTIONS.      
001300*  03/02/99 PDS  AML-0064  ADDED FOOTER AREA.                     
001400***************************************************************** 
001500 01  RPT-PRINT-LINE.                                              
001600     05  RL-HEADER-AREA.                                          
001700         10  RL-HDR-ORG-NAME            PIC X(20).                
001800         10  FILLER                     PIC X(02).                
001900         10  RL-HDR-TITLE               PIC X(30).                
002000         10  FILLER                     PIC X(02).                
002100         10  RL-HDR-DATE-LIT            PIC X(05).                
002200         10  RL-HDR-RUN-DATE            PIC X(10).                
002300         10  FILLER                     PIC X(02).                
002400         10  RL-HDR-PAGE-LIT            PIC X(05).                
002500         10  RL-HDR-PAGE-NO             PIC ZZZ9.                 
002600         10  FILLER                     PIC X(53).                
002700     05  RL-TOTALS-AREA REDEFINES RL-HEADER-AREA.                 
002800         10  RL-TOT-LABEL               PIC X(34).                
002900         10  FILLER                     PIC X(02).                
003000         10  RL-TOT-VALUE               PIC Z(13).99.             
003100         10  FILLER                     PIC X(81).                
003200     05  RL-CHANNEL-AREA REDEFINES RL-HEADER-AREA.                
003300         10  RL-CHN-NAME                PIC X(10).                
003400         10  FILLER                     PIC X(04).                
003500         10  RL-CHN-COUNT               PIC Z(6)9.                
003600         10  FILLER                     PIC X(04).                
003700         10  RL-CHN-AMOUNT              PIC Z(13).99.             
003800         10  FILLER                     PIC X(92).                
003900     05  RL-RISKLVL-AREA REDEFINES RL-HEADER-AREA.                
004000         10  RL-LVL-NAME                PIC X(08).                
004100         10  FILLER                     PIC X(04).                
004200         10  RL-LVL-COUNT               PIC Z(6)9.                
004300         10  FILLER                     PIC X(114).               
004400     05  RL-FOOTER-AREA REDEFINES RL-HEADER-AREA.                 
004500         10  RL-FTR-TEXT                PIC X(60).                
004600         10  FILLER                     PIC X(73).                

