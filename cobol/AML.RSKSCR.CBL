000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. AMLRSKSC.                                            
000300 AUTHOR. R. K. MWANZA. MODIFIED BY P. D. SIMUKONDE, T. L. CHANDA. 
000400 INSTALLATION. NATSAVE BANK - MIS DEPARTMENT.                     
000500 DATE-WRITTEN. 03/11/1994.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. CONFIDENTIAL - COMPLIANCE DEPARTMENT USE ONLY.         
000800***************************************************************** 
000900*  AMLRSKSC - RISK SCORING ENGINE                                 
001000*  CALLED BY AMLTRNP FOR EVERY TRANSACTION THAT SURVIVES THE      
001100*  EXEMPTION CHECK.  COMPUTES A WEIGHTED RAW SCORE FROM THE       
001200*  HIGH-AMOUNT, NEW-ACCOUNT, LIMIT-BREACH AND UNUSUAL-PATTERN     
001300*  FACTORS, SCALES IT TO 0-100, AND RETURNS THE SCORE PLUS A      
001400*  LOW/MEDIUM/HIGH/CRITICAL LEVEL.  WATCHLIST AND COUNTRY-RISK    
001500*  WEIGHTS ARE RESERVED BUT NOT SCORED HERE (SEE WS-RESERVED-     
001600*  WEIGHTS BELOW) - WATCHLIST HANDLING IS DONE IN AMLTRNP,        
001700*  COUNTRY-RISK IS NOT YET FED BY ANY FEED.                       
001800*-----------------------------------------------------------------
001900*  DATE     BY   REQUEST   DESCRIPTION                            
002000*  -------- ---- --------- ----------------------------------     
002100*  03/11/94 RKM  AML-0010  ORIGINAL SCORING ENGINE - HIGH AMOUNT  
002200*                          AND NEW ACCOUNT FACTORS ONLY.          
002300*  08/02/95 RKM  AML-0018  ADDED LIMIT-BREACH FACTOR ACROSS THE   
002400*                          SIX ACCOUNT/SCHEME LIMIT FIELDS.       
002500*  02/14/97 PDS  AML-0029  ADDED UNUSUAL-PATTERN FACTOR - ROUND   
002600*                          AMOUNT STRUCTURING AND KEYWORD SCAN    
002700*                          OF TRAN-RMKS.                          
002800*  01/08/99 PDS  AML-0061  Y2K - DAY-COUNT MATH REWRITTEN ON THE  
002900*                          JULIAN-DAY FORMULA, NO 2-DIGIT YEAR    
003000*                          WINDOWING LEFT ANYWHERE IN THIS CALC.  
003100*  04/19/02 TLC  AML-0102  RAISED CRITICAL CUT-OFF FROM 80 TO 75  
003200*                          PER COMPLIANCE REQUEST.                
003300*  11/03/03 TLC  AML-0124  DATE-DIFF CALC NOW MOVES THE 8-DIGIT   
003400*                          PARM INTO A CCYYMMDD GROUP AND BREAKS  
003500*                          IT OUT BY REDEFINES, NOT REF-MOD ON    
003600*                          THE LINKAGE FIELD ITSELF - PER AUDIT   
003700*                          COMMENT ON PROGRAM STANDARDS.          
003800***************************************************************** 
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     C01 IS TOP-OF-FORM                                           
004300     UPSI-0 ON STATUS IS AMLRSKSC-UPSI-0-ON                       
004400     UPSI-0 OFF STATUS IS AMLRSKSC-UPSI-0-OFF.                    
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700*-----------------------------------------------------------------
004800*    KEYWORD TABLE FOR THE UNUSUAL-PATTERN FACTOR - BUILT AS A    
004900*    FLAT LITERAL AREA THEN REDEFINED AS A TABLE, THE USUAL WAY   
005000*    OF LOADING A SMALL FIXED TABLE WITHOUT A SEPARATE FILE.      
005100 01  WS-PATTERN-KEYWORDS-LIT.                                     
005200     05  FILLER              PIC X(14) VALUE 'CASH        04'.    
005300     05  FILLER              PIC X(14) VALUE 'URGENT      06'.    
005400     05  FILLER              PIC X(14) VALUE 'IMMEDIATE   09'.    
005500     05  FILLER              PIC X(14) VALUE 'CONFIDENTIAL12'.    
005600 01  WS-PATTERN-KEYWORDS REDEFINES WS-PATTERN-KEYWORDS-LIT.       
005700     05  WS-PATTERN-ENTRY OCCURS 4 TIMES                          
005800                          INDEXED BY WS-PATTERN-IDX.              
005900         10  WS-PATTERN-TEXT    PIC X(12).                        
006000         10  WS-PATTERN-LEN-X   PIC 9(02).                        
006100 01  WS-UPPER-LOWER-TABLES.                                       
006200     05  WS-LOWER-ALPHA       PIC X(26)                           
006300                     VALUE 'abcdefghijklmnopqrstuvwxyz'.          
006400     05  WS-UPPER-ALPHA       PIC X(26)                           
006500                     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.          
006600 01  WS-RMKS-UC                PIC X(40).                         
006700 01  WS-SWITCHES.                                                 
006800     05  WS-KEYWORD-FOUND-SW   PIC X(03) VALUE 'NO '.             
006900         88  WS-KEYWORD-IS-FOUND     VALUE 'YES'.                 
007000     05  WS-PATTERN-HIT-SW     PIC X(03) VALUE 'NO '.             
007100         88  WS-PATTERN-IS-HIT       VALUE 'YES'.                 
007200 01  WS-SCAN-WORK.                                                
007300     05  WS-SCAN-KEYWORD       PIC X(12).                         
007400     05  WS-SCAN-KEYWORD-LEN   PIC S9(02) COMP.                   
007500     05  WS-SCAN-POS           PIC S9(02) COMP.                   
007600     05  WS-SCAN-LIMIT         PIC S9(02) COMP.                   
007700 01  WS-DAY-COUNT-WORK.                                           
007800     05  WS-CALC-Y             PIC S9(04) COMP.                   
007900     05  WS-CALC-M             PIC S9(02) COMP.                   
008000     05  WS-CALC-D             PIC S9(02) COMP.                   
008100     05  WS-CALC-YADJ          PIC S9(04) COMP.                   
008200     05  WS-CALC-MADJ          PIC S9(02) COMP.                   
008300     05  WS-CALC-JDN           PIC S9(07) COMP.                   
008400     05  WS-JDN-OPEN           PIC S9(07) COMP.                   
008500     05  WS-JDN-TRAN           PIC S9(07) COMP.                   
008600     05  WS-DAYS-DIFF          PIC S9(07) COMP.                   
008700*-----------------------------------------------------------------
008800*    DATE CONVERSION AREA - CCYYMMDD FED IN ONE MOVE THEN SPLIT   
008900*    BY REDEFINES, THE USUAL WAY, INSTEAD OF REF-MOD ON THE       
009000*    LINKAGE PARM ITSELF.                                         
009100 01  WS-DATE-CONV-NUM          PIC 9(08).                         
009200 01  WS-DATE-CONV-BRK REDEFINES WS-DATE-CONV-NUM.                 
009300     05  WS-DATE-CONV-CCYY         PIC 9(04).                     
009400     05  WS-DATE-CONV-MM           PIC 9(02).                     
009500     05  WS-DATE-CONV-DD           PIC 9(02).                     
009600*-----------------------------------------------------------------
009700*    RESERVED FOR THE WATCHLIST/COUNTRY-RISK WEIGHTS MENTIONED    
009800*    ABOVE - NOT SCORED YET, KEPT HERE SO THE LAYOUT IS READY     
009900*    WHEN COMPLIANCE CLEARS THOSE TWO FACTORS FOR USE.            
010000 01  WS-RESERVED-WEIGHTS-LIT.                                     
010100     05  FILLER                PIC 9(01)V9(02) VALUE 0.00.        
010200     05  FILLER                PIC 9(01)V9(02) VALUE 0.00.        
010300 01  WS-RESERVED-WEIGHTS REDEFINES WS-RESERVED-WEIGHTS-LIT.       
010400     05  WS-RESERVED-WEIGHT-ENTRY OCCURS 2 TIMES                  
010500                               PIC 9(01)V9(02).                   
010600 01  WS-AMOUNT-WORK.                                              
010700     05  WS-MOD-QUOT           PIC S9(13)V9(02).                  
010800     05  WS-MOD-REM            PIC S9(13)V9(02).                  
010900     05  WS-LIMIT-HITS         PIC S9(02) COMP.                   
011000 77  WS-RAW-SCORE              PIC S9(03)V9(06) COMP.             
011100 01  WS-SCORE-WORK.                                               
011200     05  WS-HIGH-AMT-CONTRIB   PIC S9(03)V9(06) COMP.             
011300     05  WS-NEW-ACCT-CONTRIB   PIC S9(03)V9(06) COMP.             
011400     05  WS-LIMIT-CONTRIB      PIC S9(03)V9(06) COMP.             
011500     05  WS-PATTERN-CONTRIB    PIC S9(03)V9(06) COMP.             
011600     05  WS-AGE-FRACTION       PIC S9(03)V9(06) COMP.             
011700     05  WS-SCALED-SCORE       PIC S9(05)V9(06) COMP.             
011800 LINKAGE SECTION.                                                 
011900 01  LS-TRAN-AMT                PIC S9(13)V9(02).                 
012000 01  LS-ACCT-OPN-DATE           PIC 9(08).                        
012100 01  LS-TRAN-DATE               PIC 9(08).                        
012200 01  LS-A-CASH-EXCP-AMT-LIM     PIC S9(13)V9(02).                 
012300 01  LS-A-CLG-EXCP-AMT-LIM      PIC S9(13)V9(02).                 
012400 01  LS-A-XFER-EXCP-AMT-LIM     PIC S9(13)V9(02).                 
012500 01  LS-S-CASH-ABNRML-AMT-LIM   PIC S9(13)V9(02).                 
012600 01  LS-S-CLG-ABNRML-AMT-LIM    PIC S9(13)V9(02).                 
012700 01  LS-S-XFER-ABNRML-AMT-LIM   PIC S9(13)V9(02).                 
012800 01  LS-TRAN-RMKS               PIC X(40).                        
012900 01  LS-RISK-SCORE              PIC 9(03)V9(02).                  
013000 01  LS-RISK-LEVEL              PIC X(08).                        
013100 PROCEDURE DIVISION USING LS-TRAN-AMT                             
013200                          LS-ACCT-OPN-DATE                        
013300                          LS-TRAN-DATE                            
013400                          LS-A-CASH-EXCP-AMT-LIM                  
013500                          LS-A-CLG-EXCP-AMT-LIM                   
013600                          LS-A-XFER-EXCP-AMT-LIM                  
013700                          LS-S-CASH-ABNRML-AMT-LIM                
013800                          LS-S-CLG-ABNRML-AMT-LIM                 
013900                          LS-S-XFER-ABNRML-AMT-LIM                
014000                          LS-TRAN-RMKS                            
014100                          LS-RISK-SCORE                           
014200                          LS-RISK-LEVEL.                          
014300*                                                                 
014400 0000-MAINLINE.                                                   
014500     MOVE ZERO TO WS-RAW-SCORE.                                   
014600     PERFORM 1000-HIGH-AMOUNT THRU 1000-HIGH-AMOUNT-EXIT.         
014700     PERFORM 1100-NEW-ACCOUNT THRU 1100-NEW-ACCOUNT-EXIT.         
014800     PERFORM 1200-LIMIT-BREACHES THRU 1200-LIMIT-BREACHES-EXIT.   
014900     PERFORM 1300-UNUSUAL-PATTERN THRU 1300-UNUSUAL-PATTERN-EXIT. 
015000     PERFORM 1900-FINALIZE-SCORE THRU 1900-FINALIZE-SCORE-EXIT.   
015100     GOBACK.                                                      
015200*                                                                 
015300 1000-HIGH-AMOUNT.                                                
015400     MOVE ZERO TO WS-HIGH-AMT-CONTRIB.                            
015500     IF LS-TRAN-AMT > 10000.00                                    
015600        COMPUTE WS-HIGH-AMT-CONTRIB =                             
015700                0.30 * (LS-TRAN-AMT / 100000)                     
015800     END-IF.                                                      
015900     ADD WS-HIGH-AMT-CONTRIB TO WS-RAW-SCORE.                     
016000 1000-HIGH-AMOUNT-EXIT.                                           
016100     EXIT.                                                        
016200*                                                                 
016300 1100-NEW-ACCOUNT.                                                
016400     MOVE ZERO TO WS-NEW-ACCT-CONTRIB.                            
016500     IF LS-ACCT-OPN-DATE NOT = ZERO                               
016600        PERFORM 1150-DAYS-BETWEEN THRU 1150-DAYS-BETWEEN-EXIT     
016700        IF WS-DAYS-DIFF < 0                                       
016800           MOVE ZERO TO WS-DAYS-DIFF                              
016900        END-IF                                                    
017000        IF WS-DAYS-DIFF < 90                                      
017100           COMPUTE WS-AGE-FRACTION =                              
017200                   1 - (WS-DAYS-DIFF / 90)                        
017300           COMPUTE WS-NEW-ACCT-CONTRIB =                          
017400                   0.10 * WS-AGE-FRACTION                         
017500        END-IF                                                    
017600     END-IF.                                                      
017700     ADD WS-NEW-ACCT-CONTRIB TO WS-RAW-SCORE.                     
017800 1100-NEW-ACCOUNT-EXIT.                                           
017900     EXIT.                                                        
018000*                                                                 
018100 1150-DAYS-BETWEEN.                                               
018200     MOVE LS-ACCT-OPN-DATE TO WS-DATE-CONV-NUM.                   
018300     MOVE WS-DATE-CONV-CCYY TO WS-CALC-Y.                         
018400     MOVE WS-DATE-CONV-MM TO WS-CALC-M.                           
018500     MOVE WS-DATE-CONV-DD TO WS-CALC-D.                           
018600     PERFORM 1160-CALC-JDN THRU 1160-CALC-JDN-EXIT.               
018700     MOVE WS-CALC-JDN TO WS-JDN-OPEN.                             
018800     MOVE LS-TRAN-DATE TO WS-DATE-CONV-NUM.                       
018900     MOVE WS-DATE-CONV-CCYY TO WS-CALC-Y.                         
019000     MOVE WS-DATE-CONV-MM TO WS-CALC-M.                           
019100     MOVE WS-DATE-CONV-DD TO WS-CALC-D.                           
019200     PERFORM 1160-CALC-JDN THRU 1160-CALC-JDN-EXIT.               
019300     MOVE WS-CALC-JDN TO WS-JDN-TRAN.                             
019400     COMPUTE WS-DAYS-DIFF = WS-JDN-TRAN - WS-JDN-OPEN.            
019500 1150-DAYS-BETWEEN-EXIT.                                          
019600     EXIT.                                                        
019700*                                                                 
019800 1160-CALC-JDN.                                                   
019900     IF WS-CALC-M <= 2                                            
020000        COMPUTE WS-CALC-YADJ = WS-CALC-Y - 1                      
020100        COMPUTE WS-CALC-MADJ = WS-CALC-M + 12                     
020200     ELSE                                                         
020300        MOVE WS-CALC-Y TO WS-CALC-YADJ                            
020400        MOVE WS-CALC-M TO WS-CALC-MADJ                            
020500     END-IF.                                                      
020600     COMPUTE WS-CALC-JDN =                                        
020700             WS-CALC-D                                            
020800             + ((153 * WS-CALC-MADJ - 457) / 5)                   
020900             + (365 * WS-CALC-YADJ)                               
021000             + (WS-CALC-YADJ / 4)                                 
021100             - (WS-CALC-YADJ / 100)                               
021200             + (WS-CALC-YADJ / 400)                               
021300             + 1721119.                                           
021400 1160-CALC-JDN-EXIT.                                              
021500     EXIT.                                                        
021600*                                                                 
021700 1200-LIMIT-BREACHES.                                             
021800     MOVE ZERO TO WS-LIMIT-HITS.                                  
021900     IF LS-A-CASH-EXCP-AMT-LIM > ZERO                             
022000        AND LS-TRAN-AMT > LS-A-CASH-EXCP-AMT-LIM                  
022100        ADD 1 TO WS-LIMIT-HITS                                    
022200     END-IF.                                                      
022300     IF LS-A-CLG-EXCP-AMT-LIM > ZERO                              
022400        AND LS-TRAN-AMT > LS-A-CLG-EXCP-AMT-LIM                   
022500        ADD 1 TO WS-LIMIT-HITS                                    
022600     END-IF.                                                      
022700     IF LS-A-XFER-EXCP-AMT-LIM > ZERO                             
022800        AND LS-TRAN-AMT > LS-A-XFER-EXCP-AMT-LIM                  
022900        ADD 1 TO WS-LIMIT-HITS                                    
023000     END-IF.                                                      
023100     IF LS-S-CASH-ABNRML-AMT-LIM > ZERO                           
023200        AND LS-TRAN-AMT > LS-S-CASH-ABNRML-AMT-LIM                
023300        ADD 1 TO WS-LIMIT-HITS                                    
023400     END-IF.                                                      
023500     IF LS-S-CLG-ABNRML-AMT-LIM > ZERO                            
023600        AND LS-TRAN-AMT > LS-S-CLG-ABNRML-AMT-LIM                 
023700        ADD 1 TO WS-LIMIT-HITS                                    
023800     END-IF.                                                      
023900     IF LS-S-XFER-ABNRML-AMT-LIM > ZERO                           
024000        AND LS-TRAN-AMT > LS-S-XFER-ABNRML-AMT-LIM                
024100        ADD 1 TO WS-LIMIT-HITS                                    
024200     END-IF.                                                      
024300     COMPUTE WS-LIMIT-CONTRIB = WS-LIMIT-HITS * 0.05.             
024400     IF WS-LIMIT-CONTRIB > 0.30                                   
024500        MOVE 0.30 TO WS-LIMIT-CONTRIB                             
024600     END-IF.                                                      
024700     ADD WS-LIMIT-CONTRIB TO WS-RAW-SCORE.                        
024800 1200-LIMIT-BREACHES-EXIT.                                        
024900     EXIT.                                                        
025000*                                                                 
025100 1300-UNUSUAL-PATTERN.                                            
025200     MOVE ZERO TO WS-PATTERN-CONTRIB.                             
025300     MOVE 'NO ' TO WS-PATTERN-HIT-SW.                             
025400     IF LS-TRAN-AMT > 1000.00                                     
025500        DIVIDE LS-TRAN-AMT BY 1000 GIVING WS-MOD-QUOT             
025600               REMAINDER WS-MOD-REM                               
025700        IF WS-MOD-REM = ZERO                                      
025800           SET WS-PATTERN-IS-HIT TO TRUE                          
025900        END-IF                                                    
026000     END-IF.                                                      
026100     IF NOT WS-PATTERN-IS-HIT                                     
026200        MOVE LS-TRAN-RMKS TO WS-RMKS-UC                           
026300        INSPECT WS-RMKS-UC CONVERTING WS-LOWER-ALPHA              
026400                                    TO WS-UPPER-ALPHA             
026500        PERFORM 1310-TEST-ONE-PATTERN                             
026600                THRU 1310-TEST-ONE-PATTERN-EXIT                   
026700                VARYING WS-PATTERN-IDX FROM 1 BY 1                
026800                UNTIL WS-PATTERN-IDX > 4                          
026900                   OR WS-PATTERN-IS-HIT                           
027000     END-IF.                                                      
027100     IF WS-PATTERN-IS-HIT                                         
027200        MOVE 0.20 TO WS-PATTERN-CONTRIB                           
027300     END-IF.                                                      
027400     ADD WS-PATTERN-CONTRIB TO WS-RAW-SCORE.                      
027500 1300-UNUSUAL-PATTERN-EXIT.                                       
027600     EXIT.                                                        
027700*                                                                 
027800 1310-TEST-ONE-PATTERN.                                           
027900     MOVE WS-PATTERN-TEXT (WS-PATTERN-IDX)                        
028000                               TO WS-SCAN-KEYWORD.                
028100     MOVE WS-PATTERN-LEN-X (WS-PATTERN-IDX)                       
028200                               TO WS-SCAN-KEYWORD-LEN.            
028300     PERFORM 1320-SCAN-FOR-KEYWORD                                
028400             THRU 1320-SCAN-FOR-KEYWORD-EXIT.                     
028500     IF WS-KEYWORD-IS-FOUND                                       
028600        SET WS-PATTERN-IS-HIT TO TRUE                             
028700     END-IF.                                                      
028800 1310-TEST-ONE-PATTERN-EXIT.                                      
028900     EXIT.                                                        
029000*                                                                 
029100 1320-SCAN-FOR-KEYWORD.                                           
029200     MOVE 'NO ' TO WS-KEYWORD-FOUND-SW.                           
029300     COMPUTE WS-SCAN-LIMIT = 41 - WS-SCAN-KEYWORD-LEN.            
029400     PERFORM 1325-TEST-ONE-POSITION                               
029500             THRU 1325-TEST-ONE-POSITION-EXIT                     
029600             VARYING WS-SCAN-POS FROM 1 BY 1                      
029700             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    
029800                OR WS-KEYWORD-IS-FOUND.                           
029900 1320-SCAN-FOR-KEYWORD-EXIT.                                      
030000     EXIT.                                                        
030100*                                                                 
030200 1325-TEST-ONE-POSITION.                                          
030300     IF WS-RMKS-UC (WS-SCAN-POS : WS-SCAN-KEYWORD-LEN)            
030400           = WS-SCAN-KEYWORD (1 : WS-SCAN-KEYWORD-LEN)            
030500        SET WS-KEYWORD-IS-FOUND TO TRUE                           
030600     END-IF.                                                      
030700 1325-TEST-ONE-POSITION-EXIT.                                     
030800     EXIT.                                                        
030900*                                                                 
031000 1900-FINALIZE-SCORE.                                             
031100     COMPUTE WS-SCALED-SCORE = WS-RAW-SCORE * 100.                
031200     IF WS-SCALED-SCORE > 100                                     
031300        MOVE 100 TO WS-SCALED-SCORE                               
031400     END-IF.                                                      
031500     COMPUTE LS-RISK-SCORE ROUNDED = WS-SCALED-SCORE.             
031600     EVALUATE TRUE                                                
031700         WHEN LS-RISK-SCORE >= 75.00                              
031800             MOVE 'CRITICAL' TO LS-RISK-LEVEL                     
031900         WHEN LS-RISK-SCORE >= 50.00                              
032000             MOVE 'HIGH    ' TO LS-RISK-LEVEL                     
032100         WHEN LS-RISK-SCORE >= 25.00                              
032200             MOVE 'MEDIUM  ' TO LS-RISK-LEVEL                     
032300         WHEN OTHER                                               
032400             MOVE 'LOW     ' TO LS-RISK-LEVEL                     
032500     END-EVALUATE.                                                
032600 1900-FINALIZE-SCORE-EXIT.                                        
032700     EXIT.                                                        

