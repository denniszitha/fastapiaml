000100***************************************************************** 
000200*  AML.SUSREC  -  SUSPICIOUS CASE RECORD                          
000300*  OPENED BY AMLTRNP WHENEVER THE THRESHOLD CHECK, THE            
000400*  WATCHLIST CHECK, OR THE RISK SCORE ITSELF SAYS A TRANSACTION   
000500*  NEEDS COMPLIANCE REVIEW.  AMLCMPRP SORTS THIS FILE BY          
000600*  SC-CHANNEL FOR THE BREAKDOWN SECTION OF THE COMPLIANCE         
000700*  SUMMARY REPORT.                                                
000800*-----------------------------------------------------------------
000900*  DATE     BY   REQUEST   DESCRIPTION                            
001000*  -------- ---- --------- ----------------------------------     
001100*  03/25/94 RKM  AML-0007  ORIGINAL LAYOUT.                       
001200*  08/09/96 PDS  AML-0023  WIDENED SC-FLAG-REASON TO X(120) -     
001300*                          WATCHLIST TEXT WAS GETTING CHOPPED     
001400*                          WHEN APPENDED TO A THRESHOLD REASON.   
001500*  03/02/99 PDS  AML-0064  ADDED SC-STATUS FOR FUTURE CASE        
001600*                          DISPOSITION WORK (DISPOSED/CLOSED).    
001700***************************************************************** 
001800 01  SUSPCASE-RECORD.                                             
001900     05  SC-CASE-NUMBER                PIC X(24).                 
002000     05  SC-ACCT-NO                    PIC X(20).                 
002100     05  SC-ACCT-NAME                  PIC X(40).                 
002200     05  SC-TRAN-ID                    PIC X(20).                 
002300     05  SC-TRAN-DATE.                                            
002400         10  SC-TRAN-YYYY-DTE.                                    
002500             15  SC-TRAN-CC-DTE         PIC 9(02).                
002600             15  SC-TRAN-YY-DTE         PIC 9(02).                
002700         10  SC-TRAN-MM-DTE             PIC 9(02).                
002800         10  SC-TRAN-DD-DTE             PIC 9(02).                
002900     05  SC-TRAN-DATE-NUM REDEFINES SC-TRAN-DATE                  
003000                                        PIC 9(08).                
003100     05  SC-CRNCY                      PIC X(03).                 
003200     05  SC-TRAN-TYPE                  PIC X(02).                 
003300     05  SC-AMOUNT                     PIC S9(13)V9(02).          
003400     05  SC-CHANNEL                    PIC X(10).                 
003500     05  SC-RISK-SCORE                 PIC 9(03)V9(02).           
003600     05  SC-RISK-LEVEL                 PIC X(08).                 
003700     05  SC-STATUS                     PIC X(12).                 
003800         88  SC-STATUS-SUSPICIOUS           VALUE 'SUSPICIOUS'.   
003900     05  SC-FLAG-REASON                PIC X(120).                
004000     05  FILLER                        PIC X(03).                 

