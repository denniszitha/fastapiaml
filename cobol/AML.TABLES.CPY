000100***************************************************************** 
000200*  AML.TABLES  -  IN-MEMORY REFERENCE TABLES                      
000300*  EXEMPTION, WATCHLIST AND LIMIT FILES ARE SMALL ENOUGH TO       
000400*  LOAD WHOLE AT THE START OF THE RUN - AMLTRNP LOADS THEM TO     
000500*  SCORE EACH TRANSACTION WITHOUT RE-READING A REFERENCE FILE,    
000600*  AND AMLCMPRP RELOADS THEM JUST TO COUNT ACTIVE ENTRIES FOR     
000700*  THE REPORT FOOTER.  LOOKUP IS A PLAIN SEQUENTIAL SCAN - THE    
000800*  TABLES NEVER HOLD MORE THAN A FEW HUNDRED ROWS.                
000900*-----------------------------------------------------------------
001000*  DATE     BY   REQUEST   DESCRIPTION                            
001100*  -------- ---- --------- ----------------------------------     
001200*  04/05/94 RKM  AML-0010  ORIGINAL LAYOUT, EXEMPTION/WATCHLIST.  
001300*  03/14/94 RKM  AML-0004  ADDED LIMIT-TABLE FOR THRESHOLD CHECK. 
001400*  01/08/99 PDS  AML-0061  Y2K - EX-TBL-EXPIRY-DATE CONFIRMED     
001500*                          FULL 4-DIGIT CENTURY/YEAR.             
001600***************************************************************** 
001700 01  EXEMPTION-TABLE.
001800     05  EX-TBL-COUNT                  PIC S9(04) COMP VALUE ZERO.
001900     05  EX-TBL-ENTRY OCCURS 1 TO 500 TIMES
002000                      DEPENDING ON EX-TBL-COUNT
002100                      INDEXED BY EX-TBL-IDX.
002200         10  EX-TBL-ACCT-NO            PIC X(20).
002300         10  EX-TBL-ACTIVE-FLAG        PIC X(01).
002400         10  EX-TBL-EXPIRY-DATE        PIC 9(08).
002500         10  EX-TBL-REASON             PIC X(40).
002600         10  FILLER                    PIC X(01).
002700 01  WATCHLIST-TABLE.
002800     05  WL-TBL-COUNT                  PIC S9(04) COMP VALUE ZERO.
002900     05  WL-TBL-ENTRY OCCURS 1 TO 500 TIMES
003000                      DEPENDING ON WL-TBL-COUNT
003100                      INDEXED BY WL-TBL-IDX.
003200         10  WL-TBL-ACCT-NO            PIC X(20).
003300         10  WL-TBL-ACTIVE-FLAG        PIC X(01).
003400         10  WL-TBL-REASON             PIC X(40).
003500         10  FILLER                    PIC X(04).
003600 01  LIMIT-TABLE.
003700     05  LM-TBL-COUNT                  PIC S9(04) COMP VALUE ZERO.
003800     05  LM-TBL-ENTRY OCCURS 1 TO 50 TIMES
003900                      DEPENDING ON LM-TBL-COUNT
004000                      INDEXED BY LM-TBL-IDX.
004100         10  LM-TBL-CHANNEL            PIC X(10).
004200         10  LM-TBL-TYPE               PIC X(02).
004300         10  LM-TBL-ACTIVE-FLAG        PIC X(01).
004400         10  LM-TBL-LIMIT-AMT          PIC S9(13)V9(02).
004500         10  LM-TBL-FLAG-REASON        PIC X(60).
004600         10  FILLER                    PIC X(02).


