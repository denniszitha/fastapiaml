000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. AMLTRNP.                                             
000300 AUTHOR. R. K. MWANZA. MODIFIED BY P. D. SIMUKONDE, T. L. CHANDA. 
000400 INSTALLATION. NATSAVE BANK - MIS DEPARTMENT.                     
000500 DATE-WRITTEN. 03/11/1994.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. CONFIDENTIAL - COMPLIANCE DEPARTMENT USE ONLY.         
000800***************************************************************** 
000900*  AMLTRNP - AML TRANSACTION MONITORING - MAIN DRIVER             
001000*  READS THE DAILY TRANSACTION FEED, RUNS EACH TRANSACTION PAST   
001100*  THE EXEMPTION AND WATCHLIST TABLES, CALLS AMLRSKSC FOR THE     
001200*  RISK SCORE, DERIVES A CHANNEL AND CHECKS IT AGAINST THE LIMIT  
001300*  TABLE, UPDATES THE ACCOUNT PROFILE, AND WRITES THE RAW LOG,    
001400*  SUSPICIOUS CASE AND DISPOSITION OUTPUT FILES.  AMLCMPRP PICKS  
001500*  UP DISPOSN/SUSPCASE/RAWTRAN AFTER THIS RUN FOR THE COMPLIANCE  
001600*  SUMMARY REPORT.                                                
001700*-----------------------------------------------------------------
001800*  DATE     BY   REQUEST   DESCRIPTION                            
001900*  -------- ---- --------- ----------------------------------     
002000*  03/11/94 RKM  AML-0011  ORIGINAL DRIVER - EXEMPTION, RISK      
002100*                          SCORE, PROFILE, RAW LOG.               
002200*  03/14/94 RKM  AML-0004  ADDED LIMIT-TABLE THRESHOLD CHECK AND  
002300*                          CHANNEL DERIVATION.                    
002400*  03/21/96 PDS  AML-0022  ADDED WATCHLIST CHECK - FORCES CASE    
002500*                          REGARDLESS OF SCORE PER COMPLIANCE.    
002600*  01/08/99 PDS  AML-0061  Y2K - ALL DATE COMPARISONS NOW USE     
002700*                          THE 8-DIGIT NUMERIC REDEFINES, NO      
002800*                          2-DIGIT YEAR LOGIC LEFT IN THIS RUN.   
002900*  11/19/00 PDS  AML-0081  PROFILE TABLE WIDENED TO 2000 ACCOUNTS 
003000*                          - 500 WAS RUNNING OUT ON THE MONTH-END 
003100*                          VOLUME.                                
003200*  04/19/02 TLC  AML-0102  SUSPICIOUS-CASE RULE NOW FIRES ON      
003300*                          SCORE > 50.00 EVEN WITH NO THRESHOLD   
003400*                          OR WATCHLIST HIT, PER COMPLIANCE.      
003500*  11/10/03 TLC  AML-0126  CHANNEL DERIVATION NOW RUNS AHEAD OF   
003600*                          THE RAWTRAN WRITE IN 2000-PROCESS-ONE- 
003700*                          TRAN - RAWTRAN WAS CARRYING THE PRIOR  
003800*                          RECORD'S CHANNEL.  CAUGHT ON AUDIT.    
003900***************************************************************** 
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM                                           
004400     UPSI-0 ON STATUS IS AMLTRNP-UPSI-0-ON                        
004500     UPSI-0 OFF STATUS IS AMLTRNP-UPSI-0-OFF.                     
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"                 
004900         ORGANIZATION IS SEQUENTIAL                               
005000         FILE STATUS IS WS-FS-TRANSACTION.                        
005100     SELECT EXEMPTION-FILE ASSIGN TO "EXMPFILE"                   
005200         ORGANIZATION IS SEQUENTIAL                               
005300         FILE STATUS IS WS-FS-EXEMPTION.                          
005400     SELECT WATCHLIST-FILE ASSIGN TO "WLSTFILE"                   
005500         ORGANIZATION IS SEQUENTIAL                               
005600         FILE STATUS IS WS-FS-WATCHLIST.                          
005700     SELECT LIMITS-FILE ASSIGN TO "LMTSFILE"                      
005800         ORGANIZATION IS SEQUENTIAL                               
005900         FILE STATUS IS WS-FS-LIMITS.                             
006000     SELECT PROFILE-FILE ASSIGN TO "PROFFILE"                     
006100         ORGANIZATION IS SEQUENTIAL                               
006200         FILE STATUS IS WS-FS-PROFILE.                            
006300     SELECT RAWTRAN-FILE ASSIGN TO "RAWTFILE"                     
006400         ORGANIZATION IS SEQUENTIAL                               
006500         FILE STATUS IS WS-FS-RAWTRAN.                            
006600     SELECT SUSPCASE-FILE ASSIGN TO "SUSPFILE"                    
006700         ORGANIZATION IS SEQUENTIAL                               
006800         FILE STATUS IS WS-FS-SUSPCASE.                           
006900     SELECT DISPOSN-FILE ASSIGN TO "DISPFILE"                     
007000         ORGANIZATION IS SEQUENTIAL                               
007100         FILE STATUS IS WS-FS-DISPOSN.                            
007200 DATA DIVISION.                                                   
007300 FILE SECTION.                                                    
007400 FD  TRANSACTION-FILE                                             
007500     RECORDING MODE IS F                                          
007600     LABEL RECORDS ARE STANDARD.                                  
007700     COPY AML.TRNREC.                                             
007800 FD  EXEMPTION-FILE                                               
007900     RECORDING MODE IS F                                          
008000     LABEL RECORDS ARE STANDARD.                                  
008100     COPY AML.EXMREC.                                             
008200 FD  WATCHLIST-FILE                                               
008300     RECORDING MODE IS F                                          
008400     LABEL RECORDS ARE STANDARD.                                  
008500     COPY AML.WLSREC.                                             
008600 FD  LIMITS-FILE                                                  
008700     RECORDING MODE IS F                                          
008800     LABEL RECORDS ARE STANDARD.                                  
008900     COPY AML.LMTREC.                                             
009000 FD  PROFILE-FILE                                                 
009100     RECORDING MODE IS F                                          
009200     LABEL RECORDS ARE STANDARD.                                  
009300     COPY AML.PROREC.                                             
009400 FD  RAWTRAN-FILE                                                 
009500     RECORDING MODE IS F                                          
009600     LABEL RECORDS ARE STANDARD.                                  
009700     COPY AML.RAWREC.                                             
009800 FD  SUSPCASE-FILE                                                
009900     RECORDING MODE IS F                                          
010000     LABEL RECORDS ARE STANDARD.                                  
010100     COPY AML.SUSREC.                                             
010200 FD  DISPOSN-FILE                                                 
010300     RECORDING MODE IS F                                          
010400     LABEL RECORDS ARE STANDARD.                                  
010500     COPY AML.DSPREC.                                             
010600 WORKING-STORAGE SECTION.                                         
010700     COPY AML.TABLES.                                             
010800*-----------------------------------------------------------------
010900*    PROFILE TABLE - BUILT UP AS TRANSACTIONS ARE PROCESSED AND   
011000*    WRITTEN BACK OUT TO PROFILE-FILE AT END OF JOB, ONE ROW PER  
011100*    ACCOUNT EVER SEEN.  NOT PART OF AML.TABLES - IT IS NOT       
011200*    REFERENCE DATA, IT IS BUILT BY THIS RUN.                     
011300 01  PROFILE-TABLE.                                               
011400     05  PROF-TBL-COUNT            PIC S9(04) COMP VALUE ZERO.    
011500     05  PROF-TBL-ENTRY OCCURS 1 TO 2000 TIMES                    
011600                        DEPENDING ON PROF-TBL-COUNT               
011700                        INDEXED BY PROF-TBL-IDX.                  
011800         10  PROF-TBL-ACCT-NO          PIC X(20).                 
011900         10  PROF-TBL-ACCT-NAME        PIC X(40).                 
012000         10  PROF-TBL-RISK-SCORE       PIC 9(03)V9(02).           
012100         10  PROF-TBL-RISK-LEVEL       PIC X(08).                 
012200         10  PROF-TBL-LAST-TRAN-ID     PIC X(20).                 
012300         10  PROF-TBL-LAST-TRAN-DATE   PIC 9(08).                 
012400         10  PROF-TBL-TRAN-COUNT       PIC 9(07).                 
012500         10  PROF-TBL-TOTAL-AMT        PIC S9(15)V9(02).          
012600 01  WS-FILE-STATUS-AREA.                                         
012700     05  WS-FS-TRANSACTION         PIC X(02).                     
012800         88  FS-TRANSACTION-OK         VALUE '00'.                
012900         88  FS-TRANSACTION-EOF        VALUE '10'.                
013000     05  WS-FS-EXEMPTION           PIC X(02).                     
013100         88  FS-EXEMPTION-OK           VALUE '00'.                
013200         88  FS-EXEMPTION-EOF          VALUE '10'.                
013300     05  WS-FS-WATCHLIST           PIC X(02).                     
013400         88  FS-WATCHLIST-OK           VALUE '00'.                
013500         88  FS-WATCHLIST-EOF          VALUE '10'.                
013600     05  WS-FS-LIMITS              PIC X(02).                     
013700         88  FS-LIMITS-OK              VALUE '00'.                
013800         88  FS-LIMITS-EOF             VALUE '10'.                
013900     05  WS-FS-PROFILE             PIC X(02).                     
014000         88  FS-PROFILE-OK             VALUE '00'.                
014100     05  WS-FS-RAWTRAN             PIC X(02).                     
014200         88  FS-RAWTRAN-OK             VALUE '00'.                
014300     05  WS-FS-SUSPCASE            PIC X(02).                     
014400         88  FS-SUSPCASE-OK            VALUE '00'.                
014500     05  WS-FS-DISPOSN             PIC X(02).                     
014600         88  FS-DISPOSN-OK             VALUE '00'.                
014700 01  WS-EOF-SWITCHES.                                             
014800     05  WS-EOF-TRANSACTION-SW     PIC X(03) VALUE 'NO '.         
014900         88  EOF-TRANSACTION           VALUE 'YES'.               
015000     05  WS-EOF-EXEMPTION-SW       PIC X(03) VALUE 'NO '.         
015100         88  EOF-EXEMPTION             VALUE 'YES'.               
015200     05  WS-EOF-WATCHLIST-SW       PIC X(03) VALUE 'NO '.         
015300         88  EOF-WATCHLIST             VALUE 'YES'.               
015400     05  WS-EOF-LIMITS-SW          PIC X(03) VALUE 'NO '.         
015500         88  EOF-LIMITS                VALUE 'YES'.               
015600 01  WS-TRAN-SWITCHES.                                            
015700     05  WS-EXEMPT-SW              PIC X(03) VALUE 'NO '.         
015800         88  WS-IS-EXEMPT              VALUE 'YES'.               
015900     05  WS-WATCHLIST-HIT-SW       PIC X(03) VALUE 'NO '.         
016000         88  WS-IS-WATCHLIST-HIT       VALUE 'YES'.               
016100     05  WS-THRESHOLD-HIT-SW       PIC X(03) VALUE 'NO '.         
016200         88  WS-IS-THRESHOLD-HIT       VALUE 'YES'.               
016300     05  WS-SUSPICIOUS-SW          PIC X(03) VALUE 'NO '.         
016400         88  WS-IS-SUSPICIOUS          VALUE 'YES'.               
016500     05  WS-PROFILE-FOUND-SW       PIC X(03) VALUE 'NO '.         
016600         88  WS-PROFILE-IS-FOUND       VALUE 'YES'.               
016700     05  WS-LIMIT-FOUND-SW         PIC X(03) VALUE 'NO '.         
016800         88  WS-LIMIT-IS-FOUND         VALUE 'YES'.               
016900     05  WS-KEYWORD-FOUND-SW       PIC X(03) VALUE 'NO '.         
017000         88  WS-KEYWORD-IS-FOUND       VALUE 'YES'.               
017100 01  WS-REASON-AREA.                                              
017200     05  WS-WATCHLIST-REASON       PIC X(40).                     
017300     05  WS-THRESHOLD-REASON       PIC X(60).                     
017400     05  WS-FLAG-REASON            PIC X(120).                    
017500 01  WS-CHANNEL-WORK.                                             
017600     05  WS-CHANNEL                PIC X(10).                     
017700     05  WS-SCAN-TARGET            PIC X(40).                     
017800     05  WS-SCAN-KEYWORD           PIC X(10).                     
017900     05  WS-SCAN-KEYWORD-LEN       PIC S9(02) COMP.               
018000     05  WS-SCAN-POS               PIC S9(02) COMP.               
018100     05  WS-SCAN-LIMIT             PIC S9(02) COMP.               
018200 01  WS-UPPER-LOWER-TABLES.                                       
018300     05  WS-LOWER-ALPHA            PIC X(26)                      
018400                     VALUE 'abcdefghijklmnopqrstuvwxyz'.          
018500     05  WS-UPPER-ALPHA            PIC X(26)                      
018600                     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.          
018700 01  WS-RISK-SCORE-RETURN.                                        
018800     05  WS-RISK-SCORE             PIC 9(03)V9(02).               
018900     05  WS-RISK-LEVEL             PIC X(08).                     
019000 77  WS-CASE-SEQ                  PIC S9(07) COMP VALUE ZERO.     
019100 01  WS-CASE-NUMBER-WORK.                                         
019200     05  WS-CASE-SEQ-EDIT          PIC 9(07).                     
019300     05  WS-CASE-NUMBER-BLD        PIC X(24).                     
019400 01  WS-AMT-EDIT                   PIC Z(11)9.99.                 
019500 01  WS-RUN-TOTALS.                                               
019600     05  WS-RECORDS-READ           PIC S9(07) COMP VALUE ZERO.    
019700     05  WS-EXEMPTED-COUNT         PIC S9(07) COMP VALUE ZERO.    
019800     05  WS-SUSPICIOUS-COUNT       PIC S9(07) COMP VALUE ZERO.    
019900     05  WS-CLEARED-COUNT          PIC S9(07) COMP VALUE ZERO.    
020000     05  WS-TOTAL-AMOUNT           PIC S9(15)V9(02) VALUE ZERO.   
020100     05  WS-SUSPICIOUS-AMOUNT      PIC S9(15)V9(02) VALUE ZERO.   
020200 01  WS-RUN-TOTALS-EDIT.                                          
020300     05  WS-RECORDS-READ-EDIT      PIC ZZZ,ZZ9.                   
020400     05  WS-EXEMPTED-COUNT-EDIT    PIC ZZZ,ZZ9.                   
020500     05  WS-SUSPICIOUS-COUNT-EDIT  PIC ZZZ,ZZ9.                   
020600     05  WS-CLEARED-COUNT-EDIT     PIC ZZZ,ZZ9.                   
020700     05  WS-TOTAL-AMOUNT-EDIT      PIC Z,ZZZ,ZZZ,ZZ9.99.          
020800 PROCEDURE DIVISION.                                              
020900 0000-MAINLINE SECTION.                                           
021000     PERFORM 1000-LOAD-TABLES THRU 1000-LOAD-TABLES-EXIT.         
021100     PERFORM 1500-OPEN-FILES THRU 1500-OPEN-FILES-EXIT.           
021200     PERFORM 2010-READ-TRANSACTION                                
021300             THRU 2010-READ-TRANSACTION-EXIT.                     
021400     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-PROCESS-ONE-TRAN-EXIT
021500             UNTIL EOF-TRANSACTION.                               
021600     PERFORM 9000-END-OF-JOB THRU 9000-END-OF-JOB-EXIT.           
021700     STOP RUN.                                                    
021800*                                                                 
021900 1000-LOAD-TABLES.                                                
022000     PERFORM 1010-LOAD-EXEMPTIONS THRU 1010-LOAD-EXEMPTIONS-EXIT. 
022100     PERFORM 1020-LOAD-WATCHLIST THRU 1020-LOAD-WATCHLIST-EXIT.   
022200     PERFORM 1030-LOAD-LIMITS THRU 1030-LOAD-LIMITS-EXIT.         
022300 1000-LOAD-TABLES-EXIT.                                           
022400     EXIT.                                                        
022500*                                                                 
022600 1010-LOAD-EXEMPTIONS.                                            
022700     OPEN INPUT EXEMPTION-FILE.                                   
022800     PERFORM 1011-READ-EXEMPTION THRU 1011-READ-EXEMPTION-EXIT.   
022900     PERFORM 1012-STORE-EXEMPTION THRU 1012-STORE-EXEMPTION-EXIT  
023000             UNTIL EOF-EXEMPTION.                                 
023100     CLOSE EXEMPTION-FILE.                                        
023200 1010-LOAD-EXEMPTIONS-EXIT.                                       
023300     EXIT.                                                        
023400*                                                                 
023500 1011-READ-EXEMPTION.                                             
023600     READ EXEMPTION-FILE                                          
023700         AT END                                                   
023800             SET EOF-EXEMPTION TO TRUE                            
023900     END-READ.                                                    
024000 1011-READ-EXEMPTION-EXIT.                                        
024100     EXIT.                                                        
024200*                                                                 
024300 1012-STORE-EXEMPTION.                                            
024400     IF EX-TBL-COUNT NOT < 500                                    
024500        GO TO 1012-SKIP-STORE.                                    
024600     ADD 1 TO EX-TBL-COUNT.                                       
024700     SET EX-TBL-IDX TO EX-TBL-COUNT.                              
024800     MOVE EX-ACCT-NO TO EX-TBL-ACCT-NO (EX-TBL-IDX).              
024900     MOVE EX-ACTIVE-FLAG TO EX-TBL-ACTIVE-FLAG (EX-TBL-IDX).      
025000     MOVE EX-EXPIRY-DATE-NUMERIC TO EX-TBL-EXPIRY-DATE            
025100                                    (EX-TBL-IDX).                 
025200     MOVE EX-REASON TO EX-TBL-REASON (EX-TBL-IDX).                
025300 1012-SKIP-STORE.                                                 
025400     PERFORM 1011-READ-EXEMPTION THRU 1011-READ-EXEMPTION-EXIT.   
025500 1012-STORE-EXEMPTION-EXIT.                                       
025600     EXIT.                                                        
025700*                                                                 
025800 1020-LOAD-WATCHLIST.                                             
025900     OPEN INPUT WATCHLIST-FILE.                                   
026000     PERFORM 1021-READ-WATCHLIST THRU 1021-READ-WATCHLIST-EXIT.   
026100     PERFORM 1022-STORE-WATCHLIST THRU 1022-STORE-WATCHLIST-EXIT  
026200             UNTIL EOF-WATCHLIST.                                 
026300     CLOSE WATCHLIST-FILE.                                        
026400 1020-LOAD-WATCHLIST-EXIT.                                        
026500     EXIT.                                                        
026600*                                                                 
026700 1021-READ-WATCHLIST.                                             
026800     READ WATCHLIST-FILE                                          
026900         AT END                                                   
027000             SET EOF-WATCHLIST TO TRUE                            
027100     END-READ.                                                    
027200 1021-READ-WATCHLIST-EXIT.                                        
027300     EXIT.                                                        
027400*                                                                 
027500 1022-STORE-WATCHLIST.                                            
027600     ADD 1 TO WL-TBL-COUNT.                                       
027700     SET WL-TBL-IDX TO WL-TBL-COUNT.                              
027800     MOVE WL-ACCT-NO TO WL-TBL-ACCT-NO (WL-TBL-IDX).              
027900     MOVE WL-ACTIVE-FLAG TO WL-TBL-ACTIVE-FLAG (WL-TBL-IDX).      
028000     MOVE WL-REASON TO WL-TBL-REASON (WL-TBL-IDX).                
028100     PERFORM 1021-READ-WATCHLIST THRU 1021-READ-WATCHLIST-EXIT.   
028200 1022-STORE-WATCHLIST-EXIT.                                       
028300     EXIT.                                                        
028400*                                                                 
028500 1030-LOAD-LIMITS.                                                
028600     OPEN INPUT LIMITS-FILE.                                      
028700     PERFORM 1031-READ-LIMIT THRU 1031-READ-LIMIT-EXIT.           
028800     PERFORM 1032-STORE-LIMIT THRU 1032-STORE-LIMIT-EXIT          
028900             UNTIL EOF-LIMITS.                                    
029000     CLOSE LIMITS-FILE.                                           
029100 1030-LOAD-LIMITS-EXIT.                                           
029200     EXIT.                                                        
029300*                                                                 
029400 1031-READ-LIMIT.                                                 
029500     READ LIMITS-FILE                                             
029600         AT END                                                   
029700             SET EOF-LIMITS TO TRUE                               
029800     END-READ.                                                    
029900 1031-READ-LIMIT-EXIT.                                            
030000     EXIT.                                                        
030100*                                                                 
030200 1032-STORE-LIMIT.                                                
030300     ADD 1 TO LM-TBL-COUNT.                                       
030400     SET LM-TBL-IDX TO LM-TBL-COUNT.                              
030500     MOVE LM-CHANNEL TO LM-TBL-CHANNEL (LM-TBL-IDX).              
030600     MOVE LM-TYPE TO LM-TBL-TYPE (LM-TBL-IDX).                    
030700     MOVE LM-ACTIVE-FLAG TO LM-TBL-ACTIVE-FLAG (LM-TBL-IDX).      
030800     MOVE LM-LIMIT-AMT TO LM-TBL-LIMIT-AMT (LM-TBL-IDX).          
030900     MOVE LM-FLAG-REASON TO LM-TBL-FLAG-REASON (LM-TBL-IDX).      
031000     PERFORM 1031-READ-LIMIT THRU 1031-READ-LIMIT-EXIT.           
031100 1032-STORE-LIMIT-EXIT.                                           
031200     EXIT.                                                        
031300*                                                                 
031400 1500-OPEN-FILES.                                                 
031500     OPEN INPUT TRANSACTION-FILE.                                 
031600     OPEN OUTPUT PROFILE-FILE.                                    
031700     OPEN OUTPUT RAWTRAN-FILE.                                    
031800     OPEN OUTPUT SUSPCASE-FILE.                                   
031900     OPEN OUTPUT DISPOSN-FILE.                                    
032000 1500-OPEN-FILES-EXIT.                                            
032100     EXIT.                                                        
032200*                                                                 
032300 2000-PROCESS-ONE-TRAN.                                           
032400     MOVE 'NO ' TO WS-EXEMPT-SW.                                  
032500     MOVE 'NO ' TO WS-WATCHLIST-HIT-SW.                           
032600     MOVE 'NO ' TO WS-THRESHOLD-HIT-SW.                           
032700     MOVE 'NO ' TO WS-SUSPICIOUS-SW.                              
032800     MOVE SPACES TO WS-WATCHLIST-REASON.                          
032900     MOVE SPACES TO WS-THRESHOLD-REASON.                          
033000     MOVE SPACES TO WS-FLAG-REASON.                               
033100     PERFORM 2200-CHECK-EXEMPTION THRU 2200-CHECK-EXEMPTION-EXIT. 
033200     IF WS-IS-EXEMPT                                              
033300        PERFORM 2810-WRITE-EXEMPT-DISPN                           
033400                THRU 2810-WRITE-EXEMPT-DISPN-EXIT                 
033500        ADD 1 TO WS-EXEMPTED-COUNT                                
033600     ELSE                                                         
033700        PERFORM 2300-CHECK-WATCHLIST                              
033800                THRU 2300-CHECK-WATCHLIST-EXIT                    
033900        PERFORM 2350-CALL-RISK-SCORE                              
034000                THRU 2350-CALL-RISK-SCORE-EXIT                    
034100        PERFORM 2500-UPDATE-PROFILE THRU 2500-UPDATE-PROFILE-EXIT 
034200        PERFORM 2400-DERIVE-CHANNEL THRU 2400-DERIVE-CHANNEL-EXIT 
034300        PERFORM 2600-WRITE-RAWTRAN THRU 2600-WRITE-RAWTRAN-EXIT   
034400        PERFORM 2420-CHECK-THRESHOLD                              
034500                THRU 2420-CHECK-THRESHOLD-EXIT                    
034600        PERFORM 2430-MERGE-REASONS THRU 2430-MERGE-REASONS-EXIT   
034700        PERFORM 2700-WRITE-SUSPCASE THRU 2700-WRITE-SUSPCASE-EXIT 
034800        PERFORM 2800-WRITE-DISPOSITION                            
034900                THRU 2800-WRITE-DISPOSITION-EXIT                  
035000        ADD TRAN-AMT TO WS-TOTAL-AMOUNT                           
035100     END-IF.                                                      
035200     PERFORM 2010-READ-TRANSACTION THRU 2010-READ-TRANSACTION-EXIT
035300 2000-PROCESS-ONE-TRAN-EXIT.                                      
035400     EXIT.                                                        
035500*                                                                 
035600 2010-READ-TRANSACTION.                                           
035700     READ TRANSACTION-FILE                                        
035800         AT END                                                   
035900             SET EOF-TRANSACTION TO TRUE                          
036000         NOT AT END                                               
036100             ADD 1 TO WS-RECORDS-READ                             
036200     END-READ.                                                    
036300 2010-READ-TRANSACTION-EXIT.                                      
036400     EXIT.                                                        
036500*                                                                 
036600 2200-CHECK-EXEMPTION.                                            
036700     IF EX-TBL-COUNT = ZERO                                       
036800        GO TO 2200-CHECK-EXEMPTION-EXIT.                          
036900     SET EX-TBL-IDX TO 1.                                         
037000     SEARCH EX-TBL-ENTRY                                          
037100         AT END                                                   
037200             CONTINUE                                             
037300         WHEN EX-TBL-ACCT-NO (EX-TBL-IDX) = ACCT-NO               
037400            AND EX-TBL-ACTIVE-FLAG (EX-TBL-IDX) = 'Y'             
037500            AND (EX-TBL-EXPIRY-DATE (EX-TBL-IDX) = ZERO           
037600                 OR EX-TBL-EXPIRY-DATE (EX-TBL-IDX)               
037700                        > TRAN-DATE-NUMERIC)                      
037800             SET WS-IS-EXEMPT TO TRUE                             
037900     END-SEARCH.                                                  
038000 2200-CHECK-EXEMPTION-EXIT.                                       
038100     EXIT.                                                        
038200*                                                                 
038300 2300-CHECK-WATCHLIST.                                            
038400     SET WL-TBL-IDX TO 1.                                         
038500     SEARCH WL-TBL-ENTRY                                          
038600         AT END                                                   
038700             CONTINUE                                             
038800         WHEN WL-TBL-ACCT-NO (WL-TBL-IDX) = ACCT-NO               
038900            AND WL-TBL-ACTIVE-FLAG (WL-TBL-IDX) = 'Y'             
039000             SET WS-IS-WATCHLIST-HIT TO TRUE                      
039100             MOVE WL-TBL-REASON (WL-TBL-IDX)                      
039200                               TO WS-WATCHLIST-REASON             
039300     END-SEARCH.                                                  
039400 2300-CHECK-WATCHLIST-EXIT.                                       
039500     EXIT.                                                        
039600*                                                                 
039700 2350-CALL-RISK-SCORE.                                            
039800     CALL 'AMLRSKSC' USING TRAN-AMT                               
039900                           ACCT-OPN-DATE-NUMERIC                  
040000                           TRAN-DATE-NUMERIC                      
040100                           A-CASH-EXCP-AMT-LIM                    
040200                           A-CLG-EXCP-AMT-LIM                     
040300                           A-XFER-EXCP-AMT-LIM                    
040400                           S-CASH-ABNRML-AMT-LIM                  
040500                           S-CLG-ABNRML-AMT-LIM                   
040600                           S-XFER-ABNRML-AMT-LIM                  
040700                           TRAN-RMKS                              
040800                           WS-RISK-SCORE                          
040900                           WS-RISK-LEVEL.                         
041000 2350-CALL-RISK-SCORE-EXIT.                                       
041100     EXIT.                                                        
041200*                                                                 
041300 2400-DERIVE-CHANNEL.                                             
041400     MOVE 'DEFAULT   ' TO WS-CHANNEL.                             
041500     MOVE TRAN-PARTICULAR TO WS-SCAN-TARGET.                      
041600     INSPECT WS-SCAN-TARGET CONVERTING WS-LOWER-ALPHA             
041700                                     TO WS-UPPER-ALPHA.           
041800     PERFORM 2405-TRY-CHANNEL-KEYWORDS                            
041900             THRU 2405-TRY-CHANNEL-KEYWORDS-EXIT.                 
042000     IF WS-CHANNEL = 'DEFAULT   '                                 
042100        MOVE TRAN-RMKS TO WS-SCAN-TARGET                          
042200        INSPECT WS-SCAN-TARGET CONVERTING WS-LOWER-ALPHA          
042300                                        TO WS-UPPER-ALPHA         
042400        PERFORM 2405-TRY-CHANNEL-KEYWORDS                         
042500                THRU 2405-TRY-CHANNEL-KEYWORDS-EXIT               
042600     END-IF.                                                      
042700 2400-DERIVE-CHANNEL-EXIT.                                        
042800     EXIT.                                                        
042900*                                                                 
043000 2405-TRY-CHANNEL-KEYWORDS.                                       
043100     MOVE 'CASH      ' TO WS-SCAN-KEYWORD.                        
043200     MOVE 4 TO WS-SCAN-KEYWORD-LEN.                               
043300     PERFORM 2415-SCAN-KEYWORD THRU 2415-SCAN-KEYWORD-EXIT.       
043400     IF WS-KEYWORD-IS-FOUND                                       
043500        MOVE 'CASH      ' TO WS-CHANNEL                           
043600     ELSE                                                         
043700        MOVE 'TRANSFER  ' TO WS-SCAN-KEYWORD                      
043800        MOVE 8 TO WS-SCAN-KEYWORD-LEN                             
043900        PERFORM 2415-SCAN-KEYWORD THRU 2415-SCAN-KEYWORD-EXIT     
044000        IF WS-KEYWORD-IS-FOUND                                    
044100           MOVE 'TRANSFER  ' TO WS-CHANNEL                        
044200        ELSE                                                      
044300           MOVE 'XFER      ' TO WS-SCAN-KEYWORD                   
044400           MOVE 4 TO WS-SCAN-KEYWORD-LEN                          
044500           PERFORM 2415-SCAN-KEYWORD THRU 2415-SCAN-KEYWORD-EXIT  
044600           IF WS-KEYWORD-IS-FOUND                                 
044700              MOVE 'TRANSFER  ' TO WS-CHANNEL                     
044800           ELSE                                                   
044900              MOVE 'CLEARING  ' TO WS-SCAN-KEYWORD                
045000              MOVE 8 TO WS-SCAN-KEYWORD-LEN                       
045100              PERFORM 2415-SCAN-KEYWORD                           
045200                      THRU 2415-SCAN-KEYWORD-EXIT                 
045300              IF WS-KEYWORD-IS-FOUND                              
045400                 MOVE 'CLEARING  ' TO WS-CHANNEL                  
045500              ELSE                                                
045600                 MOVE 'CLG       ' TO WS-SCAN-KEYWORD             
045700                 MOVE 3 TO WS-SCAN-KEYWORD-LEN                    
045800                 PERFORM 2415-SCAN-KEYWORD                        
045900                         THRU 2415-SCAN-KEYWORD-EXIT              
046000                 IF WS-KEYWORD-IS-FOUND                           
046100                    MOVE 'CLEARING  ' TO WS-CHANNEL               
046200                 END-IF                                           
046300              END-IF                                              
046400           END-IF                                                 
046500        END-IF                                                    
046600     END-IF.                                                      
046700 2405-TRY-CHANNEL-KEYWORDS-EXIT.                                  
046800     EXIT.                                                        
046900*                                                                 
047000 2415-SCAN-KEYWORD.                                               
047100     MOVE 'NO ' TO WS-KEYWORD-FOUND-SW.                           
047200     COMPUTE WS-SCAN-LIMIT = 41 - WS-SCAN-KEYWORD-LEN.            
047300     PERFORM 2417-TEST-ONE-POSITION                               
047400             THRU 2417-TEST-ONE-POSITION-EXIT                     
047500             VARYING WS-SCAN-POS FROM 1 BY 1                      
047600             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    
047700                OR WS-KEYWORD-IS-FOUND.                           
047800 2415-SCAN-KEYWORD-EXIT.                                          
047900     EXIT.                                                        
048000*                                                                 
048100 2417-TEST-ONE-POSITION.                                          
048200     IF WS-SCAN-TARGET (WS-SCAN-POS : WS-SCAN-KEYWORD-LEN)        
048300           = WS-SCAN-KEYWORD (1 : WS-SCAN-KEYWORD-LEN)            
048400        SET WS-KEYWORD-IS-FOUND TO TRUE                           
048500     END-IF.                                                      
048600 2417-TEST-ONE-POSITION-EXIT.                                     
048700     EXIT.                                                        
048800*                                                                 
048900 2420-CHECK-THRESHOLD.                                            
049000     MOVE 'NO ' TO WS-LIMIT-FOUND-SW.                             
049100     SET LM-TBL-IDX TO 1.                                         
049200     SEARCH LM-TBL-ENTRY                                          
049300         AT END                                                   
049400             CONTINUE                                             
049500         WHEN LM-TBL-CHANNEL (LM-TBL-IDX) = WS-CHANNEL            
049600            AND LM-TBL-TYPE (LM-TBL-IDX) = DR-CR-INDICATOR        
049700            AND LM-TBL-ACTIVE-FLAG (LM-TBL-IDX) = 'Y'             
049800             SET WS-LIMIT-IS-FOUND TO TRUE                        
049900     END-SEARCH.                                                  
050000     IF NOT WS-LIMIT-IS-FOUND                                     
050100        SET LM-TBL-IDX TO 1                                       
050200        SEARCH LM-TBL-ENTRY                                       
050300            AT END                                                
050400                CONTINUE                                          
050500            WHEN LM-TBL-CHANNEL (LM-TBL-IDX) = 'DEFAULT   '       
050600               AND LM-TBL-TYPE (LM-TBL-IDX) = DR-CR-INDICATOR     
050700               AND LM-TBL-ACTIVE-FLAG (LM-TBL-IDX) = 'Y'          
050800                SET WS-LIMIT-IS-FOUND TO TRUE                     
050900        END-SEARCH                                                
051000     END-IF.                                                      
051100     IF WS-LIMIT-IS-FOUND                                         
051200        AND TRAN-AMT > LM-TBL-LIMIT-AMT (LM-TBL-IDX)              
051300        SET WS-IS-THRESHOLD-HIT TO TRUE                           
051400        IF LM-TBL-FLAG-REASON (LM-TBL-IDX) NOT = SPACES           
051500           MOVE LM-TBL-FLAG-REASON (LM-TBL-IDX)                   
051600                                      TO WS-THRESHOLD-REASON      
051700        ELSE                                                      
051800           MOVE LM-TBL-LIMIT-AMT (LM-TBL-IDX) TO WS-AMT-EDIT      
051900           STRING DR-CR-INDICATOR DELIMITED BY SIZE               
052000                  ' TRANSACTION EXCEEDS ' DELIMITED BY SIZE       
052100                  WS-CHANNEL DELIMITED BY SPACE                   
052200                  ' LIMIT OF ' DELIMITED BY SIZE                  
052300                  WS-AMT-EDIT DELIMITED BY SIZE                   
052400                  INTO WS-THRESHOLD-REASON                        
052500        END-IF                                                    
052600     END-IF.                                                      
052700 2420-CHECK-THRESHOLD-EXIT.                                       
052800     EXIT.                                                        
052900*                                                                 
053000 2430-MERGE-REASONS.                                              
053100     IF WS-IS-THRESHOLD-HIT                                       
053200        MOVE WS-THRESHOLD-REASON TO WS-FLAG-REASON                
053300     END-IF.                                                      
053400     IF WS-IS-WATCHLIST-HIT                                       
053500        IF WS-FLAG-REASON = SPACES                                
053600           STRING 'WATCHLIST: ' DELIMITED BY SIZE                 
053700                  WS-WATCHLIST-REASON DELIMITED BY SIZE           
053800                  INTO WS-FLAG-REASON                             
053900        ELSE                                                      
054000           STRING WS-FLAG-REASON DELIMITED BY SPACE               
054100                  '; WATCHLIST: ' DELIMITED BY SIZE               
054200                  WS-WATCHLIST-REASON DELIMITED BY SIZE           
054300                  INTO WS-FLAG-REASON                             
054400        END-IF                                                    
054500        SET WS-IS-SUSPICIOUS TO TRUE                              
054600     END-IF.                                                      
054700     IF WS-IS-THRESHOLD-HIT                                       
054800        SET WS-IS-SUSPICIOUS TO TRUE                              
054900     END-IF.                                                      
055000     IF WS-RISK-SCORE > 50.00                                     
055100        SET WS-IS-SUSPICIOUS TO TRUE                              
055200     END-IF.                                                      
055300     IF WS-IS-SUSPICIOUS AND WS-FLAG-REASON = SPACES              
055400        MOVE WS-RISK-SCORE TO WS-AMT-EDIT                         
055500        STRING 'HIGH RISK SCORE: ' DELIMITED BY SIZE              
055600               WS-AMT-EDIT DELIMITED BY SIZE                      
055700               INTO WS-FLAG-REASON                                
055800     END-IF.                                                      
055900 2430-MERGE-REASONS-EXIT.                                         
056000     EXIT.                                                        
056100*                                                                 
056200 2500-UPDATE-PROFILE.                                             
056300     MOVE 'NO ' TO WS-PROFILE-FOUND-SW.                           
056400     SET PROF-TBL-IDX TO 1.                                       
056500     IF PROF-TBL-COUNT > ZERO                                     
056600        SEARCH PROF-TBL-ENTRY                                     
056700            AT END                                                
056800                CONTINUE                                          
056900            WHEN PROF-TBL-ACCT-NO (PROF-TBL-IDX) = ACCT-NO        
057000                SET WS-PROFILE-IS-FOUND TO TRUE                   
057100        END-SEARCH                                                
057200     END-IF.                                                      
057300     IF NOT WS-PROFILE-IS-FOUND                                   
057400        ADD 1 TO PROF-TBL-COUNT                                   
057500        SET PROF-TBL-IDX TO PROF-TBL-COUNT                        
057600        MOVE ACCT-NO TO PROF-TBL-ACCT-NO (PROF-TBL-IDX)           
057700        MOVE ZERO TO PROF-TBL-TRAN-COUNT (PROF-TBL-IDX)           
057800        MOVE ZERO TO PROF-TBL-TOTAL-AMT (PROF-TBL-IDX)            
057900     END-IF.                                                      
058000     MOVE ACCT-NAME TO PROF-TBL-ACCT-NAME (PROF-TBL-IDX).         
058100     MOVE WS-RISK-SCORE TO PROF-TBL-RISK-SCORE (PROF-TBL-IDX).    
058200     MOVE WS-RISK-LEVEL TO PROF-TBL-RISK-LEVEL (PROF-TBL-IDX).    
058300     MOVE TRAN-ID TO PROF-TBL-LAST-TRAN-ID (PROF-TBL-IDX).        
058400     MOVE TRAN-DATE-NUMERIC                                       
058500                   TO PROF-TBL-LAST-TRAN-DATE (PROF-TBL-IDX).     
058600     ADD 1 TO PROF-TBL-TRAN-COUNT (PROF-TBL-IDX).                 
058700     ADD TRAN-AMT TO PROF-TBL-TOTAL-AMT (PROF-TBL-IDX).           
058800 2500-UPDATE-PROFILE-EXIT.                                        
058900     EXIT.                                                        
059000*                                                                 
059100 2600-WRITE-RAWTRAN.                                              
059200     MOVE ACCT-NO TO RT-ACCT-NO.                                  
059300     MOVE ACCT-NAME TO RT-ACCT-NAME.                              
059400     MOVE TRAN-ID TO RT-TRAN-ID.                                  
059500     MOVE TRAN-DATE-NUMERIC TO RT-TRAN-DATE-NUM.                  
059600     MOVE DR-CR-INDICATOR TO RT-DR-CR-INDICATOR.                  
059700     MOVE TRAN-AMT TO RT-TRAN-AMT.                                
059800     MOVE WS-CHANNEL TO RT-CHANNEL.                               
059900     MOVE WS-RISK-SCORE TO RT-RISK-SCORE.                         
060000     MOVE WS-RISK-LEVEL TO RT-RISK-LEVEL.                         
060100     WRITE RAWTRAN-RECORD.                                        
060200 2600-WRITE-RAWTRAN-EXIT.                                         
060300     EXIT.                                                        
060400*                                                                 
060500 2700-WRITE-SUSPCASE.                                             
060600     IF WS-IS-SUSPICIOUS OR WS-RISK-SCORE > 50.00                 
060700        NEXT SENTENCE                                             
060800     ELSE                                                         
060900        GO TO 2700-WRITE-SUSPCASE-EXIT.                           
061000     ADD TRAN-AMT TO WS-SUSPICIOUS-AMOUNT.                        
061100     IF CASE-NUMBER NOT = SPACES                                  
061200        MOVE CASE-NUMBER TO SC-CASE-NUMBER                        
061300     ELSE                                                         
061400        ADD 1 TO WS-CASE-SEQ                                      
061500        MOVE WS-CASE-SEQ TO WS-CASE-SEQ-EDIT                      
061600        STRING 'CASE' DELIMITED BY SIZE                           
061700               TRAN-DATE-NUMERIC DELIMITED BY SIZE                
061800               WS-CASE-SEQ-EDIT DELIMITED BY SIZE                 
061900               INTO WS-CASE-NUMBER-BLD                            
062000        MOVE WS-CASE-NUMBER-BLD TO SC-CASE-NUMBER                 
062100     END-IF.                                                      
062200     MOVE ACCT-NO TO SC-ACCT-NO.                                  
062300     MOVE ACCT-NAME TO SC-ACCT-NAME.                              
062400     MOVE TRAN-ID TO SC-TRAN-ID.                                  
062500     MOVE TRAN-DATE-NUMERIC TO SC-TRAN-DATE-NUM.                  
062600     MOVE TRAN-CRNCY-CODE TO SC-CRNCY.                            
062700     MOVE DR-CR-INDICATOR TO SC-TRAN-TYPE.                        
062800     MOVE TRAN-AMT TO SC-AMOUNT.                                  
062900     MOVE WS-CHANNEL TO SC-CHANNEL.                               
063000     MOVE WS-RISK-SCORE TO SC-RISK-SCORE.                         
063100     MOVE WS-RISK-LEVEL TO SC-RISK-LEVEL.                         
063200     MOVE 'SUSPICIOUS  ' TO SC-STATUS.                            
063300     MOVE WS-FLAG-REASON TO SC-FLAG-REASON.                       
063400     WRITE SUSPCASE-RECORD.                                       
063500     SET WS-IS-SUSPICIOUS TO TRUE.                                
063600 2700-WRITE-SUSPCASE-EXIT.                                        
063700     EXIT.                                                        
063800*                                                                 
063900 2800-WRITE-DISPOSITION.                                          
064000     MOVE TRAN-ID TO DP-TRAN-ID.                                  
064100     MOVE ACCT-NO TO DP-ACCT-NO.                                  
064200     IF WS-IS-SUSPICIOUS                                          
064300        MOVE 'SUSPICIOUS' TO DP-DISPOSITION                       
064400        ADD 1 TO WS-SUSPICIOUS-COUNT                              
064500     ELSE                                                         
064600        MOVE 'CLEARED   ' TO DP-DISPOSITION                       
064700        ADD 1 TO WS-CLEARED-COUNT                                 
064800     END-IF.                                                      
064900     MOVE WS-RISK-SCORE TO DP-RISK-SCORE.                         
065000     MOVE WS-RISK-LEVEL TO DP-RISK-LEVEL.                         
065100     MOVE WS-FLAG-REASON TO DP-FLAG-REASON.                       
065200     WRITE DISPOSITION-RECORD.                                    
065300 2800-WRITE-DISPOSITION-EXIT.                                     
065400     EXIT.                                                        
065500*                                                                 
065600 2810-WRITE-EXEMPT-DISPN.                                         
065700     MOVE TRAN-ID TO DP-TRAN-ID.                                  
065800     MOVE ACCT-NO TO DP-ACCT-NO.                                  
065900     MOVE 'EXEMPTED  ' TO DP-DISPOSITION.                         
066000     MOVE ZERO TO DP-RISK-SCORE.                                  
066100     MOVE SPACES TO DP-RISK-LEVEL.                                
066200     MOVE SPACES TO DP-FLAG-REASON.                               
066300     WRITE DISPOSITION-RECORD.                                    
066400 2810-WRITE-EXEMPT-DISPN-EXIT.                                    
066500     EXIT.                                                        
066600*                                                                 
066700 9000-END-OF-JOB.                                                 
066800     PERFORM 9010-WRITE-PROFILES THRU 9010-WRITE-PROFILES-EXIT.   
066900     CLOSE TRANSACTION-FILE.                                      
067000     CLOSE PROFILE-FILE.                                          
067100     CLOSE RAWTRAN-FILE.                                          
067200     CLOSE SUSPCASE-FILE.                                         
067300     CLOSE DISPOSN-FILE.                                          
067400     MOVE WS-RECORDS-READ TO WS-RECORDS-READ-EDIT.                
067500     MOVE WS-EXEMPTED-COUNT TO WS-EXEMPTED-COUNT-EDIT.            
067600     MOVE WS-SUSPICIOUS-COUNT TO WS-SUSPICIOUS-COUNT-EDIT.        
067700     MOVE WS-CLEARED-COUNT TO WS-CLEARED-COUNT-EDIT.              
067800     MOVE WS-TOTAL-AMOUNT TO WS-TOTAL-AMOUNT-EDIT.                
067900     DISPLAY 'AMLTRNP - RECORDS READ    - ' WS-RECORDS-READ-EDIT. 
068000     DISPLAY 'AMLTRNP - EXEMPTED        - '                       
068100             WS-EXEMPTED-COUNT-EDIT.                              
068200     DISPLAY 'AMLTRNP - SUSPICIOUS      - '                       
068300             WS-SUSPICIOUS-COUNT-EDIT.                            
068400     DISPLAY 'AMLTRNP - CLEARED         - ' WS-CLEARED-COUNT-EDIT.
068500     DISPLAY 'AMLTRNP - TOTAL AMOUNT    - ' WS-TOTAL-AMOUNT-EDIT. 
068600 9000-END-OF-JOB-EXIT.                                            
068700     EXIT.                                                        
068800*                                                                 
068900 9010-WRITE-PROFILES.                                             
069000     IF PROF-TBL-COUNT > ZERO                                     
069100        PERFORM 9011-WRITE-ONE-PROFILE                            
069200                THRU 9011-WRITE-ONE-PROFILE-EXIT                  
069300                VARYING PROF-TBL-IDX FROM 1 BY 1                  
069400                UNTIL PROF-TBL-IDX > PROF-TBL-COUNT               
069500     END-IF.                                                      
069600 9010-WRITE-PROFILES-EXIT.                                        
069700     EXIT.                                                        
069800*                                                                 
069900 9011-WRITE-ONE-PROFILE.                                          
070000     MOVE PROF-TBL-ACCT-NO (PROF-TBL-IDX) TO PF-ACCT-NO.          
070100     MOVE PROF-TBL-ACCT-NAME (PROF-TBL-IDX) TO PF-ACCT-NAME.      
070200     MOVE PROF-TBL-RISK-SCORE (PROF-TBL-IDX) TO PF-RISK-SCORE.    
070300     MOVE PROF-TBL-RISK-LEVEL (PROF-TBL-IDX) TO PF-RISK-LEVEL.    
070400     MOVE PROF-TBL-LAST-TRAN-ID (PROF-TBL-IDX) TO PF-LAST-TRAN-ID.
070500     MOVE PROF-TBL-LAST-TRAN-DATE (PROF-TBL-IDX)                  
070600                                TO PF-LAST-TRAN-DATE-NUM.         
070700     MOVE PROF-TBL-TRAN-COUNT (PROF-TBL-IDX) TO PF-TRAN-COUNT.    
070800     MOVE PROF-TBL-TOTAL-AMT (PROF-TBL-IDX) TO PF-TOTAL-AMT.      
070900     WRITE PROFILE-RECORD.                                        
071000 9011-WRITE-ONE-PROFILE-EXIT.                                     
071100     EXIT.                                                        




