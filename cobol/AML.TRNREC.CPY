000100***************************************************************** 
000200*  AML.TRNREC  -  DAILY TRANSACTION FEED RECORD                   
000300*  ONE ENTRY PER BANKING TRANSACTION SUBMITTED TO THE AML         
000400*  MONITORING BATCH BY THE CORE BANKING EXTRACT.  CARRIES THE     
000500*  ACCOUNT-LEVEL EXCEPTION/ABNORMAL LIMITS ALONGSIDE THE          
000600*  TRANSACTION ITSELF SO AMLTRNP NEVER HAS TO GO BACK TO THE      
000700*  ACCOUNT MASTER MID-RUN.                                        
000800*-----------------------------------------------------------------
000900*  DATE     BY   REQUEST   DESCRIPTION                            
001000*  -------- ---- --------- ----------------------------------     
001100*  03/11/94 RKM  AML-0001  ORIGINAL LAYOUT FOR MONITORING BATCH.  
001200*  09/22/95 RKM  AML-0014  ADDED TPIN-NUMBER, NRC-NO FOR KYC.     
001300*  06/04/97 PDS  AML-0033  WIDENED TRAN-PARTICULAR TO X(40).      
001400*  01/08/99 PDS  AML-0061  Y2K - ALL DATE FIELDS CONFIRMED 9(8)   
001500*                          YYYYMMDD, NO WINDOWING NEEDED.         
001600*  04/19/02 TLC  AML-0102  ADDED SCHEME ABNORMAL LIMIT FIELDS.    
001700***************************************************************** 
001800 01  TRANSACTION-RECORD.
001900     05  CASE-NUMBER                   PIC X(24).
002000     05  ACCT-NO                       PIC X(20).
002100     05  ACCT-NAME                     PIC X(40).
002200     05  TRAN-ID                       PIC X(20).
002300     05  ACCT-OPN-DATE.
002400         10  ACCT-OPN-YYYY-DTE.
002500             15  ACCT-OPN-CC-DTE        PIC 9(02).
002600             15  ACCT-OPN-YY-DTE        PIC 9(02).
002700         10  ACCT-OPN-MM-DTE            PIC 9(02).
002800         10  ACCT-OPN-DD-DTE            PIC 9(02).
002900     05  ACCT-OPN-DATE-NUMERIC REDEFINES ACCT-OPN-DATE
003000                                       PIC 9(08).
003100     05  BRANCH                        PIC X(10).
003200     05  COUNTRY                       PIC X(20).
003300     05  MOBILE-NO                     PIC X(15).
003400     05  NRC-NO                        PIC X(20).
003500     05  TPIN-NUMBER                   PIC X(15).
003600     05  TRAN-DATE.
003700         10  TRAN-YYYY-DTE.
003800             15  TRAN-CC-DTE            PIC 9(02).
003900             15  TRAN-YY-DTE            PIC 9(02).
004000         10  TRAN-MM-DTE                PIC 9(02).
004100         10  TRAN-DD-DTE                PIC 9(02).
004200     05  TRAN-DATE-NUMERIC REDEFINES TRAN-DATE
004300                                       PIC 9(08).
004400     05  TRAN-CRNCY-CODE               PIC X(03).
004500     05  DR-CR-INDICATOR               PIC X(02).
004600         88  TRAN-IS-DEBIT                 VALUE 'DR'.
004700         88  TRAN-IS-CREDIT                VALUE 'CR'.
004800     05  TRAN-AMT                      PIC S9(13)V9(02).
004900     05  TRAN-PARTICULAR               PIC X(40).
005000     05  TRAN-RMKS                     PIC X(40).
005100     05  ACCT-LIMIT-AREA.
005200         10  A-CASH-EXCP-AMT-LIM       PIC S9(13)V9(02).
005300         10  A-CLG-EXCP-AMT-LIM        PIC S9(13)V9(02).
005400         10  A-XFER-EXCP-AMT-LIM       PIC S9(13)V9(02).
005500     05  SCHEME-LIMIT-AREA.
005600         10  S-CASH-ABNRML-AMT-LIM     PIC S9(13)V9(02).
005700         10  S-CLG-ABNRML-AMT-LIM      PIC S9(13)V9(02).
005800         10  S-XFER-ABNRML-AMT-LIM     PIC S9(13)V9(02).
005900     05  FILLER                        PIC X(10).


