000100***************************************************************** 
000200*  AML.WLSREC  -  COMPLIANCE WATCHLIST TABLE RECORD               
000300*  REFERENCE FILE LOADED INTO WORKING STORAGE - SEE AML.TABLES.   
000400*  A HIT ON THIS TABLE FORCES A TRANSACTION SUSPICIOUS NO MATTER  
000500*  WHAT THE RISK SCORE OR THRESHOLD CHECK CAME BACK WITH.         
000600*-----------------------------------------------------------------
000700*  DATE     BY   REQUEST   DESCRIPTION                            
000800*  -------- ---- --------- ----------------------------------     
000900*  03/14/94 RKM  AML-0003  ORIGINAL LAYOUT.                       
001000***************************************************************** 
001100 01  WATCHLIST-RECORD.                                            
001200     05  WL-ACCT-NO                    PIC X(20).                 
001300     05  WL-ACTIVE-FLAG                PIC X(01).                 
001400         88  WL-IS-ACTIVE                  VALUE 'Y'.             
001500     05  WL-REASON                     PIC X(40).                 
001600     05  FILLER                        PIC X(04).                 

